000010******************************************************************        
000020*    PELMAST                                                              
000030************************************************                          
000040*    LAYOUT MAESTRO DE PELICULAS GALARDON RAZZIE *                        
000050*    LARGO REGISTRO = 75 BYTES                   *                        
000060*    LLAVE PRIMARIA = MV-ID (SECUENCIAL AL CARGAR)*                       
000070************************************************                          
000080* HIST:                                                                   
000090*   19/03/1987 PEDR ORIGINAL - CARGA UNICA DE CINE GANADOR        19031987
000100*   11/09/1991 JALV SE AMPLIA TITULO DE 40 A 60 POSICIONES        11091991
000110*   06/02/1999 PEDR REVISION Y2K - ANIO PASA DE 9(02) A 9(04)     06021999
000120************************************************                          
000130 01  REG-PELMAST.                                                         
000140     05  PEL-LLAVE.                                                       
000150         10  MV-ID               PIC 9(05).                               
000160     05  MV-YEAR                 PIC 9(04).                               
000170     05  MV-TITLE                PIC X(60).                               
000180     05  MV-WINNER-FLAG          PIC X(01).                               
000190         88  MV-ES-GANADORA                  VALUE 'Y'.                   
000200         88  MV-NO-ES-GANADORA                VALUE 'N'.                  
000210     05  FILLER                  PIC X(05)    VALUE SPACES.               
