000010******************************************************************        
000020*    CTLCARG                                                              
000030************************************************                          
000040*    TOTALES DE CONTROL DE LA CARGA DE GALARDONES*                        
000050*    ARCHIVO PUENTE ENTRE CARGAPEL Y ANALPREM     *                       
000060*    UN SOLO REGISTRO POR CORRIDA - SECUENCIAL   *                        
000070*    LARGO REGISTRO = 58 BYTES                   *                        
000080************************************************                          
000090* HIST:                                                                   
000100*   22/04/1987 PEDR ORIGINAL - TOTALES DE LA CORRIDA DE CARGA     22041987
000110*   09/11/1996 JALV SE AGREGA FECHA DE PROCESO PARTIDA AAMMDD     09111996
000120************************************************                          
000130 01  REG-CTLCARG.                                                         
000140     05  CTL-FECHA-PROCESO       PIC 9(08).                               
000150     05  CTL-FECHA-PROCESO-R REDEFINES CTL-FECHA-PROCESO.                 
000160         10  CTL-ANIO-PROC       PIC 9(04).                               
000170         10  CTL-MES-PROC        PIC 9(02).                               
000180         10  CTL-DIA-PROC        PIC 9(02).                               
000190     05  CTL-REGISTROS-LEIDOS    PIC 9(07).                               
000200     05  CTL-PELICULAS-CARGADAS  PIC 9(07).                               
000210     05  CTL-GANADORAS-CARGADAS  PIC 9(07).                               
000220     05  CTL-ESTUDIOS-DISTINTOS  PIC 9(05).                               
000230     05  CTL-PRODUCTORES-DISTINTOS PIC 9(05).                             
000240     05  CTL-ENLACES-ESTUDIO     PIC 9(07).                               
000250     05  CTL-ENLACES-PRODUCTOR   PIC 9(07).                               
000260     05  FILLER                  PIC X(05)    VALUE SPACES.               
