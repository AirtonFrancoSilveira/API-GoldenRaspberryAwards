000010******************************************************************        
000020*    PELPRD                                                               
000030************************************************                          
000040*    CRUCE PELICULA / PRODUCTOR (GALARDON RAZZIE)*                        
000050*    LARGO REGISTRO = 15 BYTES                   *                        
000060*    ARCHIVO SECUENCIAL - SIN LLAVE               *                       
000070************************************************                          
000080* HIST:                                                                   
000090*   19/03/1987 PEDR ORIGINAL - UN ENLACE POR PRODUCTOR/PELICULA   19031987
000100************************************************                          
000110 01  REG-PELPRD.                                                          
000120     05  MP-MOVIE-ID             PIC 9(05).                               
000130     05  MP-PRODUCER-ID          PIC 9(05).                               
000140     05  FILLER                  PIC X(05)    VALUE SPACES.               
