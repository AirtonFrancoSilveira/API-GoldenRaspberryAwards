000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    CARGAPEL.                                                 
000030 AUTHOR.        PEDRO A. RAMIREZ.                                         
000040 INSTALLATION.  DEPTO DE SISTEMAS - UNIDAD DE ESPECTACULOS.               
000050 DATE-WRITTEN.  19/03/1987.                                               
000060 DATE-COMPILED.                                                           
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.              
000080******************************************************************        
000090*  FECHA       : 19/03/1987                                     *         
000100*  PROGRAMADOR : PEDRO A. RAMIREZ (PEDR)                        *         
000110*  APLICACION  : GALARDON RAZZIE - PEOR PELICULA DEL ANIO        *        
000120*  PROGRAMA    : CARGAPEL                                        *        
000130*  TIPO        : BATCH                                          *         
000140*  DESCRIPCION : LEE EL LISTADO DE NOMINADOS/GANADORES RAZZIE,   *        
000150*                NORMALIZA ESTUDIOS Y PRODUCTORES Y GENERA LOS  *         
000160*                MAESTROS Y CRUCES QUE CONSUME EL PROGRAMA      *         
000170*                ANALPREM.                                       *        
000180*  ARCHIVOS    : GALLIST(ENT) PELMAST(SAL) ESTMAST(SAL)          *        
000190*                PRDMAST(SAL) PELEST(SAL) PELPRD(SAL)            *        
000200*                CTLCARG(SAL)                                    *        
000210*  ACCION (ES) : UNICA - CORRE COMPLETA EN CADA LLAMADA          *        
000220*  INSTALADO   : PRODUCCION DESDE ABRIL DE 1987                  *        
000230******************************************************************        
000240* BITACORA DE CAMBIOS                                                     
000250*----------------------------------------------------------------         
000260*  FECHA       PROG  REQ/TICKET   DESCRIPCION                             
000270*----------------------------------------------------------------         
000280*  19/03/1987  PEDR  ORIGINAL     PRIMERA VERSION - CARGA UNICA   ORIGINAL
000290*  02/06/1987  PEDR  SOL-0012     SE AGREGA CONTEO DE ENLACES     SOL-0012
000300*  25/11/1988  PEDR  SOL-0041     CORRIGE SEPARADOR " AND " CON   SOL-0041
000310*                                 ESPACIOS A AMBOS LADOS          SOL-0041
000320*  14/05/1989  JALV  SOL-0077     SE AGREGA LLAVE ALTERNA EN      SOL-0077
000330*                                 ESTMAST/PRDMAST PARA REPORTES   SOL-0077
000340*  09/08/1990  JALV  SOL-0103     VALIDA QUE GALLIST NO VENGA     SOL-0103
000350*                                 VACIO ANTES DE ABRIR SALIDAS    SOL-0103
000360*  22/02/1991  PEDR  SOL-0155     AJUSTE DE TITULO A 60 BYTES     SOL-0155
000370*  17/07/1992  JALV  SOL-0188     ESTANDARIZA RUTINA DE PARTIDO   SOL-0188
000380*                                 DE NOMBRES PARA REUTILIZAR EN   SOL-0188
000390*                                 ESTUDIOS Y PRODUCTORES          SOL-0188
000400*  30/01/1993  PEDR  SOL-0204     AGREGA TOTALES DE CONTROL A     SOL-0204
000410*                                 ARCHIVO PUENTE CTLCARG          SOL-0204
000420*  11/03/1994  JALV  SOL-0231     CORRIGE DUPLICADOS CUANDO EL    SOL-0231
000430*                                 NOMBRE TRAE ESPACIOS AL INICIO  SOL-0231
000440*  05/09/1995  PEDR  SOL-0266     REVISION GENERAL DE RUTINA DE   SOL-0266
000450*                                 MANEJO DE STATUS DE ARCHIVOS    SOL-0266
000460*  19/01/1997  JALV  SOL-0301     SE ESTANDARIZA USO DE DEBD1R00  SOL-0301
000470*                                 PARA TODOS LOS ARCHIVOS         SOL-0301
000480*  06/02/1998  PEDR  Y2K-0007     REVISION DE FECHA DE PROCESO -  Y2K-0007
000490*                                 EL ANIO PASA DE 2 A 4 POSICIONESY2K-0007
000500*                                 EN TODOS LOS MAESTROS Y CRUCES  Y2K-0007
000510*  23/11/1999  PEDR  Y2K-0014     PRUEBA FINAL DE PASO DE SIGLO,  Y2K-0014
000520*                                 SIN HALLAZGOS                   Y2K-0014
000530*  18/06/2001  JALV  SOL-0355     AGREGA BANDERA DE GANADORA EN   SOL-0355
000540*                                 DURO 'Y'/'N' PARA EVITAR DUDAS  SOL-0355
000550*                                 DE INTERPRETACION EN ANALPREM   SOL-0355
000560*  02/10/2003  PEDR  SOL-0398     ESTANDARIZA TABLA DE NOMBRES A  SOL-0398
000570*                                 10 ENTRADAS (ANTES 6)           SOL-0398
000580*  14/04/2006  JALV  SOL-0422     AJUSTE MENOR EN MENSAJES DE     SOL-0422
000590*                                 ESTADISTICAS DE CARGA           SOL-0422
000600******************************************************************        
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SOURCE-COMPUTER.           IBM-370.                                      
000640 OBJECT-COMPUTER.           IBM-370.                                      
000650 SPECIAL-NAMES.                                                           
000660     C01 IS TOP-OF-FORM                                                   
000670     CLASS CLASE-ALFABETICA IS "A" THRU "Z"                               
000680     UPSI-0 ON  STATUS IS UPSI-0-ACTIVADO                                 
000690            OFF STATUS IS UPSI-0-INACTIVO.                                
000700 INPUT-OUTPUT SECTION.                                                    
000710 FILE-CONTROL.                                                            
000720     SELECT GALLIST   ASSIGN TO GALLIST                                   
000730         ORGANIZATION IS LINE SEQUENTIAL                                  
000740         FILE STATUS IS FS-GALLIST.                                       
000750     SELECT PELMAST   ASSIGN TO PELMAST                                   
000760         ORGANIZATION IS INDEXED                                          
000770         ACCESS MODE IS SEQUENTIAL                                        
000780         RECORD KEY IS MV-ID                                              
000790         FILE STATUS IS FS-PELMAST.                                       
000800     SELECT ESTMAST   ASSIGN TO ESTMAST                                   
000810         ORGANIZATION IS INDEXED                                          
000820         ACCESS MODE IS DYNAMIC                                           
000830         RECORD KEY IS ST-NAME                                            
000840         ALTERNATE RECORD KEY IS ST-ID                                    
000850         FILE STATUS IS FS-ESTMAST.                                       
000860     SELECT PRDMAST   ASSIGN TO PRDMAST                                   
000870         ORGANIZATION IS INDEXED                                          
000880         ACCESS MODE IS DYNAMIC                                           
000890         RECORD KEY IS PR-NAME                                            
000900         ALTERNATE RECORD KEY IS PR-ID                                    
000910         FILE STATUS IS FS-PRDMAST.                                       
000920     SELECT PELEST    ASSIGN TO PELEST                                    
000930         ORGANIZATION IS SEQUENTIAL                                       
000940         FILE STATUS IS FS-PELEST.                                        
000950     SELECT PELPRD    ASSIGN TO PELPRD                                    
000960         ORGANIZATION IS SEQUENTIAL                                       
000970         FILE STATUS IS FS-PELPRD.                                        
000980     SELECT CTLCARG   ASSIGN TO CTLCARG                                   
000990         ORGANIZATION IS SEQUENTIAL                                       
001000         FILE STATUS IS FS-CTLCARG.                                       
001010 DATA DIVISION.                                                           
001020 FILE SECTION.                                                            
001030 FD  GALLIST                                                              
001040     LABEL RECORDS ARE STANDARD.                                          
001050 01  REG-GALLIST                     PIC X(320).                          
001060 FD  PELMAST                                                              
001070     LABEL RECORDS ARE STANDARD.                                          
001080     COPY PELMAST.                                                        
001090 FD  ESTMAST                                                              
001100     LABEL RECORDS ARE STANDARD.                                          
001110     COPY ESTMAST.                                                        
001120 FD  PRDMAST                                                              
001130     LABEL RECORDS ARE STANDARD.                                          
001140     COPY PRDMAST.                                                        
001150 FD  PELEST                                                               
001160     LABEL RECORDS ARE STANDARD.                                          
001170     COPY PELEST.                                                         
001180 FD  PELPRD                                                               
001190     LABEL RECORDS ARE STANDARD.                                          
001200     COPY PELPRD.                                                         
001210 FD  CTLCARG                                                              
001220     LABEL RECORDS ARE STANDARD.                                          
001230     COPY CTLCARG.                                                        
001240 WORKING-STORAGE SECTION.                                                 
001250******************************************************************        
001260*    ESTADO DE ARCHIVOS (FS) Y ZONA EXTENDIDA (FSE) POR ARCHIVO           
001270******************************************************************        
001280 01  WKS-ESTADOS-ARCHIVOS.                                                
001290     05  FS-GALLIST              PIC 9(02).                               
001300     05  FS-PELMAST              PIC 9(02).                               
001310     05  FS-ESTMAST              PIC 9(02).                               
001320     05  FS-PRDMAST              PIC 9(02).                               
001330     05  FS-PELEST               PIC 9(02).                               
001340     05  FS-PELPRD               PIC 9(02).                               
001350     05  FS-CTLCARG              PIC 9(02).                               
001360     05  FILLER                  PIC X(06) VALUE SPACES.                  
001370 01  WKS-FSE-TRABAJO.                                                     
001380     05  FSE-RETURN              PIC S9(4) COMP-5.                        
001390     05  FSE-FUNCTION            PIC S9(4) COMP-5.                        
001400     05  FSE-FEEDBACK            PIC S9(4) COMP-5.                        
001410     05  FILLER                  PIC X(04) VALUE SPACES.                  
001420 01  WKS-NOMBRE-PROGRAMA         PIC X(08) VALUE 'CARGAPEL'.              
001430 01  WKS-NOMBRE-ARCHIVO-ERROR    PIC X(08).                               
001440 01  WKS-ACCION-ERROR            PIC X(08).                               
001450 01  WKS-LLAVE-ERROR             PIC X(20).                               
001460******************************************************************        
001470*    TARJETA DE CONTROL (FECHA DE PROCESO)                                
001480******************************************************************        
001490 01  WKS-TARJETA-FECHA           PIC 9(08).                               
001500 01  WKS-TARJETA-FECHA-R REDEFINES WKS-TARJETA-FECHA.                     
001510     05  WKS-TC-ANIO             PIC 9(04).                               
001520     05  WKS-TC-MES              PIC 9(02).                               
001530     05  WKS-TC-DIA              PIC 9(02).                               
001540******************************************************************        
001550*    CAMPOS DE TRABAJO - LINEA DE ENTRADA PARTIDA                         
001560******************************************************************        
001570 01  WKS-CAMPOS-MOVIE-INPUT.                                              
001580     05  WKS-MI-YEAR             PIC 9(04).                               
001590     05  WKS-MI-TITLE            PIC X(60).                               
001600     05  WKS-MI-STUDIOS          PIC X(120).                              
001610     05  WKS-MI-PRODUCERS        PIC X(120).                              
001620     05  WKS-MI-WINNER           PIC X(03).                               
001630     05  FILLER                  PIC X(05) VALUE SPACES.                  
001640 01  WKS-LINEA-GALLIST-R REDEFINES REG-GALLIST.                           
001650     05  WKS-LINEA-CARACTER      PIC X(01) OCCURS 320 TIMES.              
001660******************************************************************        
001670*    TABLA DE NOMBRES PARTIDOS (ESTUDIOS O PRODUCTORES)                   
001680******************************************************************        
001690 01  WKS-CADENA-PARTIR           PIC X(120).                              
001700 01  WKS-TABLA-NOMBRES.                                                   
001710     05  WKS-NOMBRE-TOKEN        PIC X(50) OCCURS 10 TIMES.               
001720     05  FILLER                  PIC X(04) VALUE SPACES.                  
001730 01  WKS-TABLA-NOMBRES-CANT      PIC 9(02) COMP.                          
001740 01  WKS-IND-NOMBRE              PIC 9(02) COMP.                          
001750 01  WKS-POS-INICIO              PIC 9(02) COMP.                          
001760******************************************************************        
001770*    CONTADORES Y CONSECUTIVOS DE CARGA (BINARIO)                         
001780******************************************************************        
001790 01  WKS-CAMPOS-DE-TRABAJO.                                               
001800     05  WKS-PROX-MV-ID          PIC 9(05) COMP.                          
001810     05  WKS-PROX-ST-ID          PIC 9(05) COMP.                          
001820     05  WKS-PROX-PR-ID          PIC 9(05) COMP.                          
001830     05  WKS-MV-ID-ACTUAL        PIC 9(05) COMP.                          
001840     05  WKS-CONT-LEIDOS         PIC 9(07) COMP.                          
001850     05  WKS-CONT-PELICULAS      PIC 9(07) COMP.                          
001860     05  WKS-CONT-GANADORAS      PIC 9(07) COMP.                          
001870     05  WKS-CONT-ESTUDIOS       PIC 9(05) COMP.                          
001880     05  WKS-CONT-PRODUCTORES    PIC 9(05) COMP.                          
001890     05  WKS-CONT-ENL-ESTUDIO    PIC 9(07) COMP.                          
001900     05  WKS-CONT-ENL-PRODUCTOR  PIC 9(07) COMP.                          
001910     05  FILLER                  PIC X(04) VALUE SPACES.                  
001920 01  WKS-SWITCHES.                                                        
001930     05  WKS-SW-FIN-GALLIST      PIC X(01) VALUE 'N'.                     
001940         88  SW-FIN-GALLIST              VALUE 'S'.                       
001950     05  FILLER                  PIC X(03) VALUE SPACES.                  
001960******************************************************************        
001970*    MASCARA DE IMPRESION PARA ESTADISTICAS DE CARGA                      
001980******************************************************************        
001990 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.                           
002000 PROCEDURE DIVISION.                                                      
002010******************************************************************        
002020 000-MAIN SECTION.                                                        
002030     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E.          
002040     PERFORM 200-LEE-GALLIST THRU 200-LEE-GALLIST-E.                      
002050     PERFORM 300-PROCESA-LINEA THRU 300-PROCESA-LINEA-E                   
002060         UNTIL SW-FIN-GALLIST.                                            
002070     PERFORM 800-ESCRIBE-CTLCARG THRU 800-ESCRIBE-CTLCARG-E.              
002080     PERFORM 850-ESTADISTICAS THRU 850-ESTADISTICAS-E.                    
002090     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
002100     STOP RUN.                                                            
002110 000-MAIN-E.                                                              
002120     EXIT.                                                                
002130******************************************************************        
002140*    100-APERTURA-ARCHIVOS - ABRE TODO EL JUEGO DE ARCHIVOS DE            
002150*    LA CARGA.  LOS MAESTROS INDEXADOS SE ABREN PRIMERO EN SALIDA         
002160*    PARA QUE QUEDEN VACIOS Y LUEGO SE REABREN EN I-O PARA PODER          
002170*    CONSULTAR LLAVE ANTES DE AGREGAR (ALTA O REUSO).                     
002180******************************************************************        
002190 100-APERTURA-ARCHIVOS SECTION.                                           
002200     ACCEPT WKS-TARJETA-FECHA FROM SYSIN.                                 
002210     MOVE WKS-TARJETA-FECHA  TO CTL-FECHA-PROCESO.                        
002220     MOVE ZEROS TO WKS-PROX-MV-ID WKS-PROX-ST-ID WKS-PROX-PR-ID           
002230         WKS-CONT-LEIDOS WKS-CONT-PELICULAS WKS-CONT-GANADORAS            
002240         WKS-CONT-ESTUDIOS WKS-CONT-PRODUCTORES                           
002250         WKS-CONT-ENL-ESTUDIO WKS-CONT-ENL-PRODUCTOR.                     
002260     OPEN INPUT GALLIST.                                                  
002270     IF FS-GALLIST NOT = '00'                                             
002280         MOVE 'GALLIST' TO WKS-NOMBRE-ARCHIVO-ERROR                       
002290         MOVE 'OPEN'    TO WKS-ACCION-ERROR                               
002300         PERFORM 950-ERROR-ARCHIVO THRU 950-ERROR-ARCHIVO-E               
002310     END-IF.                                                              
002320     OPEN OUTPUT PELMAST.                                                 
002330     OPEN OUTPUT ESTMAST.                                                 
002340     CLOSE ESTMAST.                                                       
002350     OPEN I-O ESTMAST.                                                    
002360     OPEN OUTPUT PRDMAST.                                                 
002370     CLOSE PRDMAST.                                                       
002380     OPEN I-O PRDMAST.                                                    
002390     OPEN OUTPUT PELEST.                                                  
002400     OPEN OUTPUT PELPRD.                                                  
002410     OPEN OUTPUT CTLCARG.                                                 
002420 100-APERTURA-ARCHIVOS-E.                                                 
002430     EXIT.                                                                
002440******************************************************************        
002450*    200-LEE-GALLIST - DESCARTA EL ENCABEZADO Y ADELANTA LA               
002460*    PRIMERA LINEA DE DATOS.                                              
002470******************************************************************        
002480 200-LEE-GALLIST SECTION.                                                 
002490     READ GALLIST                                                         
002500         AT END MOVE 'S' TO WKS-SW-FIN-GALLIST                            
002510     END-READ.                                                            
002520     IF NOT SW-FIN-GALLIST                                                
002530         PERFORM 210-LEE-SIGUIENTE THRU 210-LEE-SIGUIENTE-E               
002540     END-IF.                                                              
002550 200-LEE-GALLIST-E.                                                       
002560     EXIT.                                                                
002570 210-LEE-SIGUIENTE SECTION.                                               
002580     READ GALLIST                                                         
002590         AT END MOVE 'S' TO WKS-SW-FIN-GALLIST                            
002600         NOT AT END ADD 1 TO WKS-CONT-LEIDOS                              
002610     END-READ.                                                            
002620 210-LEE-SIGUIENTE-E.                                                     
002630     EXIT.                                                                
002640******************************************************************        
002650*    300-PROCESA-LINEA - UNA ITERACION POR PELICULA DEL LISTADO.          
002660******************************************************************        
002670 300-PROCESA-LINEA SECTION.                                               
002680     PERFORM 310-PARTE-CAMPOS THRU 310-PARTE-CAMPOS-E.                    
002690     PERFORM 320-ESCRIBE-PELMAST THRU 320-ESCRIBE-PELMAST-E.              
002700     PERFORM 400-PROCESA-ESTUDIOS THRU 400-PROCESA-ESTUDIOS-E.            
002710     PERFORM 500-PROCESA-PRODUCTORES                                      
002720         THRU 500-PROCESA-PRODUCTORES-E.                                  
002730     PERFORM 210-LEE-SIGUIENTE THRU 210-LEE-SIGUIENTE-E.                  
002740 300-PROCESA-LINEA-E.                                                     
002750     EXIT.                                                                
002760******************************************************************        
002770*    310-PARTE-CAMPOS - PARTE LA LINEA DE GALLIST POR PUNTO Y             
002780*    COMA EN LOS CINCO CAMPOS DE MOVIE-INPUT-RECORD.                      
002790******************************************************************        
002800 310-PARTE-CAMPOS SECTION.                                                
002810     UNSTRING REG-GALLIST DELIMITED BY ";"                                
002820         INTO WKS-MI-YEAR WKS-MI-TITLE WKS-MI-STUDIOS                     
002830              WKS-MI-PRODUCERS WKS-MI-WINNER                              
002840     END-UNSTRING.                                                        
002850 310-PARTE-CAMPOS-E.                                                      
002860     EXIT.                                                                
002870******************************************************************        
002880*    320-ESCRIBE-PELMAST - ASIGNA CONSECUTIVO Y GRABA EL MAESTRO          
002890*    DE PELICULAS.  GANADORA = 'Y' SOLO CUANDO LA COLUMNA VIENE           
002900*    EXACTAMENTE EN 'yes' (REGLA DE NEGOCIO - SIN VARIANTES).             
002910******************************************************************        
002920 320-ESCRIBE-PELMAST SECTION.                                             
002930     ADD 1 TO WKS-PROX-MV-ID.                                             
002940     MOVE WKS-PROX-MV-ID  TO WKS-MV-ID-ACTUAL.                            
002950     MOVE WKS-PROX-MV-ID  TO MV-ID.                                       
002960     MOVE WKS-MI-YEAR     TO MV-YEAR.                                     
002970     MOVE WKS-MI-TITLE    TO MV-TITLE.                                    
002980     IF WKS-MI-WINNER = 'yes'                                             
002990         MOVE 'Y' TO MV-WINNER-FLAG                                       
003000         ADD 1 TO WKS-CONT-GANADORAS                                      
003010     ELSE                                                                 
003020         MOVE 'N' TO MV-WINNER-FLAG                                       
003030     END-IF.                                                              
003040     WRITE REG-PELMAST.                                                   
003050     IF FS-PELMAST NOT = '00'                                             
003060         MOVE 'PELMAST' TO WKS-NOMBRE-ARCHIVO-ERROR                       
003070         MOVE 'WRITE'   TO WKS-ACCION-ERROR                               
003080         PERFORM 950-ERROR-ARCHIVO THRU 950-ERROR-ARCHIVO-E               
003090     END-IF.                                                              
003100     ADD 1 TO WKS-CONT-PELICULAS.                                         
003110 320-ESCRIBE-PELMAST-E.                                                   
003120     EXIT.                                                                
003130******************************************************************        
003140*    400-PROCESA-ESTUDIOS - PARTE LA COLUMNA DE ESTUDIOS Y                
003150*    REGISTRA/ENLAZA CADA UNO.                                            
003160******************************************************************        
003170 400-PROCESA-ESTUDIOS SECTION.                                            
003180     MOVE WKS-MI-STUDIOS TO WKS-CADENA-PARTIR.                            
003190     PERFORM 410-PARTE-NOMBRES THRU 410-PARTE-NOMBRES-E.                  
003200     PERFORM 420-REGISTRA-ESTUDIO THRU 420-REGISTRA-ESTUDIO-E             
003210         VARYING WKS-IND-NOMBRE FROM 1 BY 1                               
003220         UNTIL WKS-IND-NOMBRE > WKS-TABLA-NOMBRES-CANT.                   
003230 400-PROCESA-ESTUDIOS-E.                                                  
003240     EXIT.                                                                
003250******************************************************************        
003260*    410-PARTE-NOMBRES - RUTINA COMUN DE PARTIDO. SEPARA POR "," Y        
003270*    POR EL LITERAL " and " (REGLA DE NOMBRES MULTIPLES).                 
003280******************************************************************        
003290 410-PARTE-NOMBRES SECTION.                                               
003300     MOVE SPACES TO WKS-TABLA-NOMBRES.                                    
003310     MOVE ZERO   TO WKS-TABLA-NOMBRES-CANT.                               
003320     UNSTRING WKS-CADENA-PARTIR DELIMITED BY "," OR " and "               
003330         INTO WKS-NOMBRE-TOKEN(01) WKS-NOMBRE-TOKEN(02)                   
003340              WKS-NOMBRE-TOKEN(03) WKS-NOMBRE-TOKEN(04)                   
003350              WKS-NOMBRE-TOKEN(05) WKS-NOMBRE-TOKEN(06)                   
003360              WKS-NOMBRE-TOKEN(07) WKS-NOMBRE-TOKEN(08)                   
003370              WKS-NOMBRE-TOKEN(09) WKS-NOMBRE-TOKEN(10)                   
003380         TALLYING IN WKS-TABLA-NOMBRES-CANT                               
003390     END-UNSTRING.                                                        
003400     PERFORM 415-RECORTA-TOKENS THRU 415-RECORTA-TOKENS-E                 
003410         VARYING WKS-IND-NOMBRE FROM 1 BY 1                               
003420         UNTIL WKS-IND-NOMBRE > WKS-TABLA-NOMBRES-CANT.                   
003430 410-PARTE-NOMBRES-E.                                                     
003440     EXIT.                                                                
003450******************************************************************        
003460*    415-RECORTA-TOKENS - ELIMINA ESPACIOS A LA IZQUIERDA QUE             
003470*    DEJA EL SEPARADOR ", " EN EL TOKEN SIGUIENTE.                        
003480******************************************************************        
003490 415-RECORTA-TOKENS SECTION.                                              
003500     MOVE 1 TO WKS-POS-INICIO.                                            
003510     PERFORM 416-AVANZA-POSICION THRU 416-AVANZA-POSICION-E               
003520         VARYING WKS-POS-INICIO FROM 1 BY 1                               
003530         UNTIL WKS-POS-INICIO > 50                                        
003540         OR WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE)(WKS-POS-INICIO:1)            
003550                NOT = SPACE.                                              
003560     IF WKS-POS-INICIO > 1 AND WKS-POS-INICIO < 51                        
003570         MOVE WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE)                            
003580                 (WKS-POS-INICIO:)                                        
003590             TO WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE)                          
003600     END-IF.                                                              
003610 415-RECORTA-TOKENS-E.                                                    
003620     EXIT.                                                                
003630 416-AVANZA-POSICION SECTION.                                             
003640     CONTINUE.                                                            
003650 416-AVANZA-POSICION-E.                                                   
003660     EXIT.                                                                
003670******************************************************************        
003680*    420-REGISTRA-ESTUDIO - ALTA O REUSO DEL ESTUDIO POR NOMBRE           
003690*    EXACTO (RECORTADO) Y GRABACION DEL CRUCE PELICULA/ESTUDIO.           
003700******************************************************************        
003710 420-REGISTRA-ESTUDIO SECTION.                                            
003720     IF WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE) NOT = SPACES                     
003730         MOVE WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE) TO ST-NAME                 
003740         READ ESTMAST                                                     
003750             INVALID KEY                                                  
003760                 ADD 1 TO WKS-PROX-ST-ID                                  
003770                 MOVE WKS-PROX-ST-ID TO ST-ID                             
003780                 WRITE REG-ESTMAST                                        
003790                 ADD 1 TO WKS-CONT-ESTUDIOS                               
003800         END-READ                                                         
003810         MOVE ST-ID         TO MS-STUDIO-ID                               
003820         MOVE WKS-MV-ID-ACTUAL TO MS-MOVIE-ID                             
003830         WRITE REG-PELEST                                                 
003840         ADD 1 TO WKS-CONT-ENL-ESTUDIO                                    
003850     END-IF.                                                              
003860 420-REGISTRA-ESTUDIO-E.                                                  
003870     EXIT.                                                                
003880******************************************************************        
003890*    500-PROCESA-PRODUCTORES - IGUAL QUE 400 PERO PARA PRDMAST.           
003900******************************************************************        
003910 500-PROCESA-PRODUCTORES SECTION.                                         
003920     MOVE WKS-MI-PRODUCERS TO WKS-CADENA-PARTIR.                          
003930     PERFORM 410-PARTE-NOMBRES THRU 410-PARTE-NOMBRES-E.                  
003940     PERFORM 520-REGISTRA-PRODUCTOR THRU 520-REGISTRA-PRODUCTOR-E         
003950         VARYING WKS-IND-NOMBRE FROM 1 BY 1                               
003960         UNTIL WKS-IND-NOMBRE > WKS-TABLA-NOMBRES-CANT.                   
003970 500-PROCESA-PRODUCTORES-E.                                               
003980     EXIT.                                                                
003990 520-REGISTRA-PRODUCTOR SECTION.                                          
004000     IF WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE) NOT = SPACES                     
004010         MOVE WKS-NOMBRE-TOKEN(WKS-IND-NOMBRE) TO PR-NAME                 
004020         READ PRDMAST                                                     
004030             INVALID KEY                                                  
004040                 ADD 1 TO WKS-PROX-PR-ID                                  
004050                 MOVE WKS-PROX-PR-ID TO PR-ID                             
004060                 WRITE REG-PRDMAST                                        
004070                 ADD 1 TO WKS-CONT-PRODUCTORES                            
004080         END-READ                                                         
004090         MOVE PR-ID            TO MP-PRODUCER-ID                          
004100         MOVE WKS-MV-ID-ACTUAL TO MP-MOVIE-ID                             
004110         WRITE REG-PELPRD                                                 
004120         ADD 1 TO WKS-CONT-ENL-PRODUCTOR                                  
004130     END-IF.                                                              
004140 520-REGISTRA-PRODUCTOR-E.                                                
004150     EXIT.                                                                
004160******************************************************************        
004170*    800-ESCRIBE-CTLCARG - DEJA EN EL ARCHIVO PUENTE LOS TOTALES          
004180*    DE CONTROL DE LA CARGA PARA QUE ANALPREM LOS IMPRIMA.                
004190******************************************************************        
004200 800-ESCRIBE-CTLCARG SECTION.                                             
004210     MOVE WKS-CONT-LEIDOS        TO CTL-REGISTROS-LEIDOS.                 
004220     MOVE WKS-CONT-PELICULAS     TO CTL-PELICULAS-CARGADAS.               
004230     MOVE WKS-CONT-GANADORAS     TO CTL-GANADORAS-CARGADAS.               
004240     MOVE WKS-CONT-ESTUDIOS      TO CTL-ESTUDIOS-DISTINTOS.               
004250     MOVE WKS-CONT-PRODUCTORES   TO CTL-PRODUCTORES-DISTINTOS.            
004260     MOVE WKS-CONT-ENL-ESTUDIO   TO CTL-ENLACES-ESTUDIO.                  
004270     MOVE WKS-CONT-ENL-PRODUCTOR TO CTL-ENLACES-PRODUCTOR.                
004280     WRITE REG-CTLCARG.                                                   
004290 800-ESCRIBE-CTLCARG-E.                                                   
004300     EXIT.                                                                
004310******************************************************************        
004320*    850-ESTADISTICAS - DESPLIEGA EN CONSOLA LOS TOTALES DE LA            
004330*    CORRIDA (NO SUSTITUYE EL REPORTE - ES BITACORA DE OPERACION).        
004340******************************************************************        
004350 850-ESTADISTICAS SECTION.                                                
004360     DISPLAY 'CARGAPEL - TOTALES DE LA CORRIDA'.                          
004370     MOVE WKS-CONT-LEIDOS TO WKS-MASCARA.                                 
004380     DISPLAY 'REGISTROS LEIDOS    : ' WKS-MASCARA.                        
004390     MOVE WKS-CONT-PELICULAS TO WKS-MASCARA.                              
004400     DISPLAY 'PELICULAS CARGADAS  : ' WKS-MASCARA.                        
004410     MOVE WKS-CONT-GANADORAS TO WKS-MASCARA.                              
004420     DISPLAY 'GANADORAS CARGADAS  : ' WKS-MASCARA.                        
004430     MOVE WKS-CONT-ESTUDIOS TO WKS-MASCARA.                               
004440     DISPLAY 'ESTUDIOS DISTINTOS  : ' WKS-MASCARA.                        
004450     MOVE WKS-CONT-PRODUCTORES TO WKS-MASCARA.                            
004460     DISPLAY 'PRODUCTORES DISTINTOS: ' WKS-MASCARA.                       
004470 850-ESTADISTICAS-E.                                                      
004480     EXIT.                                                                
004490******************************************************************        
004500*    900-CIERRA-ARCHIVOS                                                  
004510******************************************************************        
004520 900-CIERRA-ARCHIVOS SECTION.                                             
004530     CLOSE GALLIST PELMAST ESTMAST PRDMAST PELEST PELPRD CTLCARG.         
004540 900-CIERRA-ARCHIVOS-E.                                                   
004550     EXIT.                                                                
004560******************************************************************        
004570*    950-ERROR-ARCHIVO - RUTINA COMUN DE DIAGNOSTICO DE STATUS.           
004580*    LLAMA A LA RUTINA DE SERVICIO DEBD1R00 (COMUN A TODOS LOS            
004590*    SISTEMAS DEL DEPARTAMENTO) Y ABORTA LA CORRIDA.                      
004600******************************************************************        
004610 950-ERROR-ARCHIVO SECTION.                                               
004620     CALL 'DEBD1R00' USING WKS-NOMBRE-PROGRAMA                            
004630                           WKS-NOMBRE-ARCHIVO-ERROR                       
004640                           WKS-ACCION-ERROR                               
004650                           WKS-LLAVE-ERROR                                
004660                           WKS-ESTADOS-ARCHIVOS                           
004670                           WKS-FSE-TRABAJO.                               
004680     MOVE 91 TO RETURN-CODE.                                              
004690     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
004700     STOP RUN.                                                            
004710 950-ERROR-ARCHIVO-E.                                                     
004720     EXIT.                                                                
