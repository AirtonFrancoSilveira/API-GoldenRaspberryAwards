000010******************************************************************        
000020*    PELEST                                                               
000030************************************************                          
000040*    CRUCE PELICULA / ESTUDIO (GALARDON RAZZIE)  *                        
000050*    LARGO REGISTRO = 15 BYTES                   *                        
000060*    ARCHIVO SECUENCIAL - SIN LLAVE              *                        
000070************************************************                          
000080* HIST:                                                                   
000090*   19/03/1987 PEDR ORIGINAL - UN ENLACE POR ESTUDIO/PELICULA     19031987
000100************************************************                          
000110 01  REG-PELEST.                                                          
000120     05  MS-MOVIE-ID             PIC 9(05).                               
000130     05  MS-STUDIO-ID            PIC 9(05).                               
000140     05  FILLER                  PIC X(05)    VALUE SPACES.               
