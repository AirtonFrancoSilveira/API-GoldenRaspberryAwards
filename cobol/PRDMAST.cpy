000010******************************************************************        
000020*    PRDMAST                                                              
000030************************************************                          
000040*    LAYOUT MAESTRO DE PRODUCTORES GALARDON RAZZIE*                       
000050*    LARGO REGISTRO = 60 BYTES                    *                       
000060*    LLAVE PRIMARIA = PR-NAME (ALTA POR NOMBRE)   *                       
000070*    LLAVE ALTERNA  = PR-ID   (CONSULTA REVERSA)  *                       
000080************************************************                          
000090* HIST:                                                                   
000100*   19/03/1987 PEDR ORIGINAL - UN REGISTRO POR PRODUCTOR          19031987
000110*   14/05/1994 JALV SE AGREGA LLAVE ALTERNA POR ID PARA REPORTE   14051994
000120************************************************                          
000130 01  REG-PRDMAST.                                                         
000140     05  PRD-LLAVE.                                                       
000150         10  PR-NAME             PIC X(50).                               
000160     05  PR-ID                   PIC 9(05).                               
000170     05  FILLER                  PIC X(05)    VALUE SPACES.               
