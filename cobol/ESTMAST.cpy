000010******************************************************************        
000020*    ESTMAST                                                              
000030************************************************                          
000040*    LAYOUT MAESTRO DE ESTUDIOS GALARDON RAZZIE  *                        
000050*    LARGO REGISTRO = 60 BYTES                   *                        
000060*    LLAVE PRIMARIA = ST-NAME (ALTA POR NOMBRE)  *                        
000070*    LLAVE ALTERNA  = ST-ID   (CONSULTA REVERSA) *                        
000080************************************************                          
000090* HIST:                                                                   
000100*   19/03/1987 PEDR ORIGINAL - UN REGISTRO POR ESTUDIO            19031987
000110*   14/05/1994 JALV SE AGREGA LLAVE ALTERNA POR ID PARA REPORTE   14051994
000120************************************************                          
000130 01  REG-ESTMAST.                                                         
000140     05  EST-LLAVE.                                                       
000150         10  ST-NAME             PIC X(50).                               
000160     05  ST-ID                   PIC 9(05).                               
000170     05  FILLER                  PIC X(05)    VALUE SPACES.               
