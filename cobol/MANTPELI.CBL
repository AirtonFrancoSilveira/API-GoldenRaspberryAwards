000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    MANTPELI.                                                 
000030 AUTHOR.        ERICK D. RAMIREZ DIVAS.                                   
000040 INSTALLATION.  DEPTO DE SISTEMAS - UNIDAD DE ESPECTACULOS.               
000050 DATE-WRITTEN.  11/05/1988.                                               
000060 DATE-COMPILED.                                                           
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.              
000080******************************************************************        
000090*  FECHA       : 11/05/1988                                     *         
000100*  PROGRAMADOR : ERICK D. RAMIREZ DIVAS (EDRD)                  *         
000110*  APLICACION  : GALARDON RAZZIE - PEOR PELICULA DEL ANIO        *        
000120*  PROGRAMA    : MANTPELI                                        *        
000130*  TIPO        : BATCH                                          *         
000140*  DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE PELICULAS.  POR    *        
000150*                TARJETA DE CONTROL LISTA LAS PELICULAS DE UN    *        
000160*                ANIO DADO O DA DE BAJA UNA PELICULA QUE NO SEA  *        
000170*                GANADORA.                                      *         
000180*  ARCHIVOS    : PELMAST(E/S)                                   *         
000190*  ACCION (ES) : L=LISTAR POR ANIO   B=BAJA DE PELICULA          *        
000200*  INSTALADO   : PRODUCCION DESDE JUNIO DE 1988                  *        
000210******************************************************************        
000220* BITACORA DE CAMBIOS                                                     
000230*----------------------------------------------------------------         
000240*  FECHA       PROG  REQ/TICKET   DESCRIPCION                             
000250*----------------------------------------------------------------         
000260*  11/05/1988  EDRD  ORIGINAL     PRIMERA VERSION - SOLO LISTA    ORIGINAL
000270*                                 POR ANIO (ACCION L)             ORIGINAL
000280*  14/10/1988  EDRD  SOL-0006     SE AGREGA ACCION B (BAJA) CON   SOL-0006
000290*                                 PROTECCION DE GANADORAS         SOL-0006
000300*  09/03/1990  PEDR  SOL-0097     ESTANDARIZA TARJETA DE CONTROL  SOL-0097
000310*                                 CON LA MISMA RUTINA DE SYSIN    SOL-0097
000320*                                 DE LOS DEMAS PROGRAMAS          SOL-0097
000330*  22/08/1991  EDRD  SOL-0140     CORRIGE MENSAJE DE "NOT FOUND"  SOL-0140
000340*                                 QUE NO SE DESPLEGABA EN BAJA    SOL-0140
000350*  15/02/1993  PEDR  SOL-0201     SE AGREGA CODIGO DE RETORNO     SOL-0201
000360*                                 DISTINTO PARA NOT FOUND (80) Y  SOL-0201
000370*                                 BAD REQUEST (81)                SOL-0201
000380*  27/09/1994  EDRD  SOL-0228     AJUSTA LARGO DE TITULO          SOL-0228
000390*                                 DESPLEGADO A 60 POSICIONES      SOL-0228
000400*                                 (ANTES 40)                      SOL-0228
000410*  03/04/1996  PEDR  SOL-0259     ESTANDARIZA USO DE DEBD1R00 EN  SOL-0259
000420*                                 LA APERTURA DEL MAESTRO         SOL-0259
000430*  11/01/1998  EDRD  Y2K-0009     REVISION DE FECHA - EL ANIO DE  Y2K-0009
000440*                                 LA PELICULA YA VENIA EN 4       Y2K-0009
000450*                                 POSICIONES DESDE EL MAESTRO,    Y2K-0009
000460*                                 SIN CAMBIOS EN ESTE PROGRAMA    Y2K-0009
000470*  19/11/1999  PEDR  Y2K-0016     PRUEBA FINAL DE PASO DE SIGLO,  Y2K-0016
000480*                                 SIN HALLAZGOS                   Y2K-0016
000490*  06/06/2002  EDRD  SOL-0371     AGREGA MENSAJE DE CONTEO AL     SOL-0371
000500*                                 FINAL DEL LISTADO POR ANIO      SOL-0371
000510*  30/03/2007  PEDR  SOL-0418     AJUSTE MENOR DE ESPACIADO EN EL SOL-0418
000520*                                 DETALLE DEL LISTADO POR ANIO    SOL-0418
000530******************************************************************        
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER.           IBM-370.                                      
000570 OBJECT-COMPUTER.           IBM-370.                                      
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM                                                   
000600     CLASS CLASE-ALFABETICA IS "A" THRU "Z"                               
000610     UPSI-0 ON  STATUS IS UPSI-0-ACTIVADO                                 
000620            OFF STATUS IS UPSI-0-INACTIVO.                                
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT PELMAST   ASSIGN TO PELMAST                                   
000660         ORGANIZATION IS INDEXED                                          
000670         ACCESS MODE IS DYNAMIC                                           
000680         RECORD KEY IS MV-ID                                              
000690         FILE STATUS IS FS-PELMAST.                                       
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  PELMAST                                                              
000730     LABEL RECORDS ARE STANDARD.                                          
000740     COPY PELMAST.                                                        
000750 WORKING-STORAGE SECTION.                                                 
000760******************************************************************        
000770*    ESTADO DE ARCHIVO Y ZONA EXTENDIDA                                   
000780******************************************************************        
000790 01  WKS-ESTADOS-ARCHIVOS.                                                
000800     05  FS-PELMAST              PIC 9(02).                               
000810     05  FILLER                  PIC X(06) VALUE SPACES.                  
000820 01  WKS-FSE-TRABAJO.                                                     
000830     05  FSE-RETURN              PIC S9(4) COMP-5.                        
000840     05  FSE-FUNCTION            PIC S9(4) COMP-5.                        
000850     05  FSE-FEEDBACK            PIC S9(4) COMP-5.                        
000860     05  FILLER                  PIC X(04) VALUE SPACES.                  
000870 01  WKS-NOMBRE-PROGRAMA         PIC X(08) VALUE 'MANTPELI'.              
000880 01  WKS-NOMBRE-ARCHIVO-ERROR    PIC X(08).                               
000890 01  WKS-ACCION-ERROR            PIC X(08).                               
000900 01  WKS-LLAVE-ERROR             PIC X(20).                               
000910******************************************************************        
000920*    TARJETA DE CONTROL - ACCION + PARAMETRO.  EL PARAMETRO SE            
000930*    INTERPRETA DISTINTO SEGUN LA ACCION (REDEFINES).                     
000940******************************************************************        
000950 01  WKS-TARJETA-CONTROL.                                                 
000960     05  WKS-TC-ACCION           PIC X(01).                               
000970         88  TC-ACCION-LISTA             VALUE 'L'.                       
000980         88  TC-ACCION-BAJA              VALUE 'B'.                       
000990     05  WKS-TC-PARAMETRO        PIC X(07).                               
001000 01  WKS-TARJETA-CONTROL-LISTA REDEFINES WKS-TARJETA-CONTROL.             
001010     05  FILLER                  PIC X(01).                               
001020     05  WKS-TCL-ANIO            PIC 9(04).                               
001030     05  FILLER                  PIC X(03).                               
001040 01  WKS-TARJETA-CONTROL-BAJA REDEFINES WKS-TARJETA-CONTROL.              
001050     05  FILLER                  PIC X(01).                               
001060     05  WKS-TCB-MV-ID           PIC 9(05).                               
001070     05  FILLER                  PIC X(02).                               
001080******************************************************************        
001090*    SWITCHES Y CONTADORES                                                
001100******************************************************************        
001110 01  WKS-SWITCHES.                                                        
001120     05  WKS-SW-FIN-PELMAST      PIC X(01) VALUE 'N'.                     
001130         88  SW-FIN-PELMAST              VALUE 'S'.                       
001140     05  FILLER                  PIC X(03) VALUE SPACES.                  
001150 01  WKS-CONTADORES.                                                      
001160     05  WKS-CONT-LISTADOS       PIC 9(05) COMP VALUE ZERO.               
001170     05  FILLER                  PIC X(04) VALUE SPACES.                  
001180******************************************************************        
001190*    TITULO RECORTADO PARA DESPLIEGUE (VISTA DE CARACTERES)               
001200******************************************************************        
001210 01  WKS-TITULO-TRABAJO          PIC X(60).                               
001220 01  WKS-TITULO-TRABAJO-R REDEFINES WKS-TITULO-TRABAJO.                   
001230     05  WKS-TITULO-CARACTER     PIC X(01) OCCURS 60 TIMES.               
001240 01  WKS-LARGO-TITULO            PIC 9(02) COMP.                          
001250******************************************************************        
001260*    MOVIMIENTO DE ID PARA DESPLIEGUE CON SUPRESION DE CEROS              
001270******************************************************************        
001280 01  WKS-MASCARA-ID              PIC ZZZZ9.                               
001290 01  WKS-MASCARA-ANIO            PIC ZZZ9.                                
001300 PROCEDURE DIVISION.                                                      
001310******************************************************************        
001320 000-MAIN SECTION.                                                        
001330     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E.          
001340     PERFORM 200-LEE-TARJETA-CONTROL                                      
001350         THRU 200-LEE-TARJETA-CONTROL-E.                                  
001360     EVALUATE TRUE                                                        
001370         WHEN TC-ACCION-LISTA                                             
001380             PERFORM 300-LISTA-POR-ANIO THRU 300-LISTA-POR-ANIO-E         
001390         WHEN TC-ACCION-BAJA                                              
001400             PERFORM 400-BAJA-PELICULA THRU 400-BAJA-PELICULA-E           
001410         WHEN OTHER                                                       
001420             DISPLAY 'MANTPELI - ACCION DE CONTROL INVALIDA: '            
001430                 WKS-TC-ACCION                                            
001440             MOVE 89 TO RETURN-CODE                                       
001450     END-EVALUATE.                                                        
001460     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
001470     STOP RUN.                                                            
001480 000-MAIN-E.                                                              
001490     EXIT.                                                                
001500******************************************************************        
001510*    100-APERTURA-ARCHIVOS                                                
001520******************************************************************        
001530 100-APERTURA-ARCHIVOS SECTION.                                           
001540     OPEN I-O PELMAST.                                                    
001550     IF FS-PELMAST NOT = '00'                                             
001560         MOVE 'PELMAST' TO WKS-NOMBRE-ARCHIVO-ERROR                       
001570         MOVE 'OPEN'    TO WKS-ACCION-ERROR                               
001580         PERFORM 950-ERROR-ARCHIVO THRU 950-ERROR-ARCHIVO-E               
001590     END-IF.                                                              
001600 100-APERTURA-ARCHIVOS-E.                                                 
001610     EXIT.                                                                
001620******************************************************************        
001630*    200-LEE-TARJETA-CONTROL - UNA SOLA TARJETA POR CORRIDA.              
001640******************************************************************        
001650 200-LEE-TARJETA-CONTROL SECTION.                                         
001660     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN.                               
001670 200-LEE-TARJETA-CONTROL-E.                                               
001680     EXIT.                                                                
001690******************************************************************        
001700*    300-LISTA-POR-ANIO - UNIDAD 5: RECORRE TODO EL MAESTRO Y             
001710*    DESPLIEGA LAS PELICULAS DEL ANIO PEDIDO.  LISTA VACIA SI             
001720*    NINGUNA PELICULA COINCIDE.                                           
001730******************************************************************        
001740 300-LISTA-POR-ANIO SECTION.                                              
001750     DISPLAY 'MOVIES FOR YEAR ' WKS-TCL-ANIO.                             
001760     MOVE ZERO TO MV-ID.                                                  
001770     START PELMAST KEY IS NOT LESS THAN MV-ID                             
001780         INVALID KEY MOVE 'S' TO WKS-SW-FIN-PELMAST                       
001790     END-START.                                                           
001800     PERFORM 310-LEE-SIGUIENTE-PELMAST                                    
001810         THRU 310-LEE-SIGUIENTE-PELMAST-E.                                
001820     PERFORM 320-DESPLIEGA-SI-COINCIDE                                    
001830         THRU 320-DESPLIEGA-SI-COINCIDE-E                                 
001840         UNTIL SW-FIN-PELMAST.                                            
001850     MOVE WKS-CONT-LISTADOS TO WKS-MASCARA-ID.                            
001860     DISPLAY 'TOTAL LISTED ... ' WKS-MASCARA-ID.                          
001870 300-LISTA-POR-ANIO-E.                                                    
001880     EXIT.                                                                
001890 310-LEE-SIGUIENTE-PELMAST SECTION.                                       
001900     READ PELMAST NEXT RECORD                                             
001910         AT END MOVE 'S' TO WKS-SW-FIN-PELMAST                            
001920     END-READ.                                                            
001930 310-LEE-SIGUIENTE-PELMAST-E.                                             
001940     EXIT.                                                                
001950 320-DESPLIEGA-SI-COINCIDE SECTION.                                       
001960     IF MV-YEAR = WKS-TCL-ANIO                                            
001970         MOVE MV-TITLE TO WKS-TITULO-TRABAJO                              
001980         PERFORM 330-CALCULA-LARGO-TITULO                                 
001990             THRU 330-CALCULA-LARGO-TITULO-E                              
002000         MOVE MV-ID   TO WKS-MASCARA-ID                                   
002010         MOVE MV-YEAR TO WKS-MASCARA-ANIO                                 
002020         DISPLAY WKS-MASCARA-ID ' ' WKS-MASCARA-ANIO ' '                  
002030             MV-TITLE(1:WKS-LARGO-TITULO) ' ' MV-WINNER-FLAG              
002040         ADD 1 TO WKS-CONT-LISTADOS                                       
002050     END-IF.                                                              
002060     PERFORM 310-LEE-SIGUIENTE-PELMAST                                    
002070         THRU 310-LEE-SIGUIENTE-PELMAST-E.                                
002080 320-DESPLIEGA-SI-COINCIDE-E.                                             
002090     EXIT.                                                                
002100******************************************************************        
002110*    330-CALCULA-LARGO-TITULO - LARGO REAL DEL TITULO (SIN                
002120*    ESPACIOS A LA DERECHA) PARA EL DESPLIEGUE COMPACTO.                  
002130******************************************************************        
002140 330-CALCULA-LARGO-TITULO SECTION.                                        
002150     MOVE 60 TO WKS-LARGO-TITULO.                                         
002160     PERFORM 331-RETROCEDE-POSICION                                       
002170         THRU 331-RETROCEDE-POSICION-E                                    
002180         VARYING WKS-LARGO-TITULO FROM 60 BY -1                           
002190         UNTIL WKS-LARGO-TITULO = 1                                       
002200         OR WKS-TITULO-CARACTER(WKS-LARGO-TITULO) NOT = SPACE.            
002210 330-CALCULA-LARGO-TITULO-E.                                              
002220     EXIT.                                                                
002230 331-RETROCEDE-POSICION SECTION.                                          
002240     CONTINUE.                                                            
002250 331-RETROCEDE-POSICION-E.                                                
002260     EXIT.                                                                
002270******************************************************************        
002280*    400-BAJA-PELICULA - UNIDAD 6: BAJA DE UNA PELICULA.  NO              
002290*    ENCONTRADA = ERROR "NOT FOUND"; GANADORA = ERROR "BAD                
002300*    REQUEST"; DE LO CONTRARIO SE ELIMINA (REGLA DE NEGOCIO).             
002310******************************************************************        
002320 400-BAJA-PELICULA SECTION.                                               
002330     MOVE WKS-TCB-MV-ID TO MV-ID.                                         
002340     READ PELMAST                                                         
002350         INVALID KEY                                                      
002360             DISPLAY 'MANTPELI - NOT FOUND - MOVIE ID '                   
002370                 WKS-TCB-MV-ID                                            
002380             MOVE 80 TO RETURN-CODE                                       
002390     END-READ.                                                            
002400     IF FS-PELMAST = '00'                                                 
002410         IF MV-WINNER-FLAG = 'Y'                                          
002420             DISPLAY 'MANTPELI - BAD REQUEST - WINNER '                   
002430                 'CANNOT BE REMOVED - MOVIE ID '                          
002440                 WKS-TCB-MV-ID                                            
002450             MOVE 81 TO RETURN-CODE                                       
002460         ELSE                                                             
002470             DELETE PELMAST                                               
002480                 INVALID KEY                                              
002490                     MOVE 'PELMAST' TO WKS-NOMBRE-ARCHIVO-ERROR           
002500                     MOVE 'DELETE'  TO WKS-ACCION-ERROR                   
002510                     PERFORM 950-ERROR-ARCHIVO                            
002520                         THRU 950-ERROR-ARCHIVO-E                         
002530             END-DELETE                                                   
002540             DISPLAY 'MANTPELI - MOVIE REMOVED - MOVIE ID '               
002550                 WKS-TCB-MV-ID                                            
002560         END-IF                                                           
002570     END-IF.                                                              
002580 400-BAJA-PELICULA-E.                                                     
002590     EXIT.                                                                
002600******************************************************************        
002610*    900-CIERRA-ARCHIVOS                                                  
002620******************************************************************        
002630 900-CIERRA-ARCHIVOS SECTION.                                             
002640     CLOSE PELMAST.                                                       
002650 900-CIERRA-ARCHIVOS-E.                                                   
002660     EXIT.                                                                
002670******************************************************************        
002680*    950-ERROR-ARCHIVO                                                    
002690******************************************************************        
002700 950-ERROR-ARCHIVO SECTION.                                               
002710     CALL 'DEBD1R00' USING WKS-NOMBRE-PROGRAMA                            
002720                           WKS-NOMBRE-ARCHIVO-ERROR                       
002730                           WKS-ACCION-ERROR                               
002740                           WKS-LLAVE-ERROR                                
002750                           WKS-ESTADOS-ARCHIVOS                           
002760                           WKS-FSE-TRABAJO.                               
002770     MOVE 91 TO RETURN-CODE.                                              
002780     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
002790     STOP RUN.                                                            
002800 950-ERROR-ARCHIVO-E.                                                     
002810     EXIT.                                                                
