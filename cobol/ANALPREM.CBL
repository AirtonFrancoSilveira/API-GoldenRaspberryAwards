000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID.    ANALPREM.                                                 
000030 AUTHOR.        PEDRO A. RAMIREZ.                                         
000040 INSTALLATION.  DEPTO DE SISTEMAS - UNIDAD DE ESPECTACULOS.               
000050 DATE-WRITTEN.  02/04/1987.                                               
000060 DATE-COMPILED.                                                           
000070 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.              
000080******************************************************************        
000090*  FECHA       : 02/04/1987                                     *         
000100*  PROGRAMADOR : PEDRO A. RAMIREZ (PEDR)                        *         
000110*  APLICACION  : GALARDON RAZZIE - PEOR PELICULA DEL ANIO        *        
000120*  PROGRAMA    : ANALPREM                                        *        
000130*  TIPO        : BATCH                                          *         
000140*  DESCRIPCION : IMPRIME EL REPORTE DE ANALISIS DE GALARDONES:   *        
000150*                TOTALES DE CARGA, INTERVALOS MINIMO Y MAXIMO    *        
000160*                ENTRE GANADORAS CONSECUTIVAS DE CADA PRODUCTOR, *        
000170*                ANIOS CON MAS DE UNA GANADORA Y RANKING DE     *         
000180*                ESTUDIOS POR CANTIDAD DE GANADORAS.             *        
000190*  ARCHIVOS    : CTLCARG(ENT) PELMAST(ENT) ESTMAST(ENT)          *        
000200*                PRDMAST(ENT) PELEST(ENT) PELPRD(ENT)            *        
000210*                ANALREP(SAL)                                   *         
000220*  ACCION (ES) : UNICA - CORRE COMPLETA EN CADA LLAMADA          *        
000230*  INSTALADO   : PRODUCCION DESDE ABRIL DE 1987                  *        
000240******************************************************************        
000250* BITACORA DE CAMBIOS                                                     
000260*----------------------------------------------------------------         
000270*  FECHA       PROG  REQ/TICKET   DESCRIPCION                             
000280*----------------------------------------------------------------         
000290*  02/04/1987  PEDR  ORIGINAL     PRIMERA VERSION - SOLO TOTALES  ORIGINAL
000300*                                 DE CARGA Y RANKING DE ESTUDIOS  ORIGINAL
000310*  19/09/1987  PEDR  SOL-0018     SE AGREGA SECCION DE INTERVALOS SOL-0018
000320*                                 MINIMO Y MAXIMO POR PRODUCTOR   SOL-0018
000330*  03/02/1988  PEDR  SOL-0033     CORRIGE EMPATES - DEBEN SALIR   SOL-0033
000340*                                 TODOS LOS PRODUCTORES EMPATADOS SOL-0033
000350*  21/06/1989  JALV  SOL-0081     SE AGREGA SECCION DE ANIOS CON  SOL-0081
000360*                                 MAS DE UNA GANADORA             SOL-0081
000370*  08/12/1990  JALV  SOL-0119     ESTANDARIZA USO DE SORT PARA    SOL-0119
000380*                                 ORDENAR PRODUCTOR/ANIO Y ANIOS  SOL-0119
000390*  14/03/1992  PEDR  SOL-0162     VALIDA ESTRUCTURA DEL INTERVALO SOL-0162
000400*                                 ANTES DE GRABARLO EN WRKINT     SOL-0162
000410*  27/08/1993  JALV  SOL-0197     CORRIGE CASO DE PRODUCTOR CON   SOL-0197
000420*                                 UNA SOLA GANADORA (SIN          SOL-0197
000430*                                 INTERVALO)                      SOL-0197
000440*  16/01/1995  PEDR  SOL-0243     SE AGREGA ENCABEZADO C01 POR    SOL-0243
000450*                                 SECCION DE REPORTE (SALTO DE    SOL-0243
000460*                                 HOJA)                           SOL-0243
000470*  30/07/1996  PEDR  SOL-0271     ESTANDARIZA MASCARA DE CONTEOS  SOL-0271
000480*                                 CON SUPRESION DE CEROS          SOL-0271
000490*  19/02/1998  JALV  Y2K-0008     REVISION DE FECHA DE PROCESO -  Y2K-0008
000500*                                 EL ANIO PASA DE 2 A 4 POSICIONESY2K-0008
000510*  25/10/1999  PEDR  Y2K-0015     PRUEBA FINAL DE PASO DE SIGLO,  Y2K-0015
000520*                                 SIN HALLAZGOS                   Y2K-0015
000530*  11/05/2002  JALV  SOL-0362     AGREGA LINEA FINAL "END OF      SOL-0362
000540*                                 REPORT" AL CIERRE DEL REPORTE   SOL-0362
000550*  04/09/2005  PEDR  SOL-0407     AJUSTA RANKING DE ESTUDIOS PARA SOL-0407
000560*                                 USAR TABLA EN MEMORIA EN VEZ DE SOL-0407
000570*                                 RELEER PELEST POR CADA ESTUDIO  SOL-0407
000580*  13/01/2008  JALV  SOL-0429     AJUSTE MENOR EN ESPACIADO DE LASSOL-0429
000590*                                 COLUMNAS DE LA SECCION DE       SOL-0429
000600*                                 INTERVALOS                      SOL-0429
000610******************************************************************        
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SOURCE-COMPUTER.           IBM-370.                                      
000650 OBJECT-COMPUTER.           IBM-370.                                      
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM                                                   
000680     CLASS CLASE-ALFABETICA IS "A" THRU "Z"                               
000690     UPSI-0 ON  STATUS IS UPSI-0-ACTIVADO                                 
000700            OFF STATUS IS UPSI-0-INACTIVO.                                
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730     SELECT CTLCARG   ASSIGN TO CTLCARG                                   
000740         ORGANIZATION IS SEQUENTIAL                                       
000750         FILE STATUS IS FS-CTLCARG.                                       
000760     SELECT PELMAST   ASSIGN TO PELMAST                                   
000770         ORGANIZATION IS INDEXED                                          
000780         ACCESS MODE IS DYNAMIC                                           
000790         RECORD KEY IS MV-ID                                              
000800         FILE STATUS IS FS-PELMAST.                                       
000810     SELECT ESTMAST   ASSIGN TO ESTMAST                                   
000820         ORGANIZATION IS INDEXED                                          
000830         ACCESS MODE IS DYNAMIC                                           
000840         RECORD KEY IS ST-NAME                                            
000850         ALTERNATE RECORD KEY IS ST-ID                                    
000860         FILE STATUS IS FS-ESTMAST.                                       
000870     SELECT PRDMAST   ASSIGN TO PRDMAST                                   
000880         ORGANIZATION IS INDEXED                                          
000890         ACCESS MODE IS DYNAMIC                                           
000900         RECORD KEY IS PR-NAME                                            
000910         ALTERNATE RECORD KEY IS PR-ID                                    
000920         FILE STATUS IS FS-PRDMAST.                                       
000930     SELECT PELEST    ASSIGN TO PELEST                                    
000940         ORGANIZATION IS SEQUENTIAL                                       
000950         FILE STATUS IS FS-PELEST.                                        
000960     SELECT PELPRD    ASSIGN TO PELPRD                                    
000970         ORGANIZATION IS SEQUENTIAL                                       
000980         FILE STATUS IS FS-PELPRD.                                        
000990     SELECT ANALREP   ASSIGN TO ANALREP                                   
001000         ORGANIZATION IS SEQUENTIAL                                       
001010         FILE STATUS IS FS-ANALREP.                                       
001020     SELECT WRKINT    ASSIGN TO WRKINT                                    
001030         ORGANIZATION IS SEQUENTIAL                                       
001040         FILE STATUS IS FS-WRKINT.                                        
001050     SELECT WRKPRD-ORD ASSIGN TO WRKPRDO.                                 
001060     SELECT WRKPRD-SRT ASSIGN TO WRKPRDS.                                 
001070     SELECT WRKYRS-ORD ASSIGN TO WRKYRSO.                                 
001080     SELECT WRKYRS-SRT ASSIGN TO WRKYRSS.                                 
001090     SELECT WRKEST-ORD ASSIGN TO WRKESTO.                                 
001100     SELECT WRKEST-SRT ASSIGN TO WRKESTS.                                 
001110 DATA DIVISION.                                                           
001120 FILE SECTION.                                                            
001130 FD  CTLCARG                                                              
001140     LABEL RECORDS ARE STANDARD.                                          
001150     COPY CTLCARG.                                                        
001160 FD  PELMAST                                                              
001170     LABEL RECORDS ARE STANDARD.                                          
001180     COPY PELMAST.                                                        
001190 FD  ESTMAST                                                              
001200     LABEL RECORDS ARE STANDARD.                                          
001210     COPY ESTMAST.                                                        
001220 FD  PRDMAST                                                              
001230     LABEL RECORDS ARE STANDARD.                                          
001240     COPY PRDMAST.                                                        
001250 FD  PELEST                                                               
001260     LABEL RECORDS ARE STANDARD.                                          
001270     COPY PELEST.                                                         
001280 FD  PELPRD                                                               
001290     LABEL RECORDS ARE STANDARD.                                          
001300     COPY PELPRD.                                                         
001310 FD  ANALREP                                                              
001320     LABEL RECORDS ARE STANDARD.                                          
001330 01  REG-ANALREP                     PIC X(132).                          
001340******************************************************************        
001350*    WRKINT - UN REGISTRO POR INTERVALO VALIDO DE PRODUCTOR               
001360******************************************************************        
001370 FD  WRKINT                                                               
001380     LABEL RECORDS ARE STANDARD.                                          
001390 01  REG-WRKINT.                                                          
001400     05  PI-PRODUCER-NAME            PIC X(50).                           
001410     05  PI-INTERVAL                 PIC 9(04).                           
001420     05  PI-PREVIOUS-WIN             PIC 9(04).                           
001430     05  PI-FOLLOWING-WIN            PIC 9(04).                           
001440     05  FILLER                      PIC X(06) VALUE SPACES.              
001450******************************************************************        
001460*    JUEGO DE ORDENAMIENTO - ENLACES DE PRODUCTOR GANADOR, POR            
001470*    PRODUCTOR Y ANIO (ENTRADA Y SALIDA DEL SORT)                         
001480******************************************************************        
001490 SD  WRKPRD-SRT.                                                          
001500 01  REG-WRKPRD-SRT.                                                      
001510     05  WPR-PR-ID                   PIC 9(05).                           
001520     05  WPR-ANIO                    PIC 9(04).                           
001530 FD  WRKPRD-ORD                                                           
001540     LABEL RECORDS ARE STANDARD.                                          
001550 01  REG-WRKPRD-ORD.                                                      
001560     05  WPO-PR-ID                   PIC 9(05).                           
001570     05  WPO-ANIO                    PIC 9(04).                           
001580     05  FILLER                      PIC X(03) VALUE SPACES.              
001590******************************************************************        
001600*    JUEGO DE ORDENAMIENTO - ANIOS DE PELICULAS GANADORAS                 
001610******************************************************************        
001620 SD  WRKYRS-SRT.                                                          
001630 01  REG-WRKYRS-SRT.                                                      
001640     05  WYR-ANIO                    PIC 9(04).                           
001650 FD  WRKYRS-ORD                                                           
001660     LABEL RECORDS ARE STANDARD.                                          
001670 01  REG-WRKYRS-ORD.                                                      
001680     05  WYO-ANIO                    PIC 9(04).                           
001690     05  FILLER                      PIC X(04) VALUE SPACES.              
001700******************************************************************        
001710*    JUEGO DE ORDENAMIENTO - RANKING DE ESTUDIOS (DESCENDENTE)            
001720******************************************************************        
001730 SD  WRKEST-SRT.                                                          
001740 01  REG-WRKEST-SRT.                                                      
001750     05  WES-CONTEO                  PIC 9(05).                           
001760     05  WES-ST-ID                   PIC 9(05).                           
001770 FD  WRKEST-ORD                                                           
001780     LABEL RECORDS ARE STANDARD.                                          
001790 01  REG-WRKEST-ORD.                                                      
001800     05  WEO-CONTEO                  PIC 9(05).                           
001810     05  WEO-ST-ID                   PIC 9(05).                           
001820     05  FILLER                      PIC X(02) VALUE SPACES.              
001830 WORKING-STORAGE SECTION.                                                 
001840******************************************************************        
001850*    ESTADO DE ARCHIVOS (FS) Y ZONA EXTENDIDA (FSE)                       
001860******************************************************************        
001870 01  WKS-ESTADOS-ARCHIVOS.                                                
001880     05  FS-CTLCARG              PIC 9(02).                               
001890     05  FS-PELMAST              PIC 9(02).                               
001900     05  FS-ESTMAST              PIC 9(02).                               
001910     05  FS-PRDMAST              PIC 9(02).                               
001920     05  FS-PELEST               PIC 9(02).                               
001930     05  FS-PELPRD               PIC 9(02).                               
001940     05  FS-ANALREP              PIC 9(02).                               
001950     05  FS-WRKINT               PIC 9(02).                               
001960     05  FILLER                  PIC X(06) VALUE SPACES.                  
001970 01  WKS-FSE-TRABAJO.                                                     
001980     05  FSE-RETURN              PIC S9(4) COMP-5.                        
001990     05  FSE-FUNCTION            PIC S9(4) COMP-5.                        
002000     05  FSE-FEEDBACK            PIC S9(4) COMP-5.                        
002010     05  FILLER                  PIC X(04) VALUE SPACES.                  
002020 01  WKS-NOMBRE-PROGRAMA         PIC X(08) VALUE 'ANALPREM'.              
002030 01  WKS-NOMBRE-ARCHIVO-ERROR    PIC X(08).                               
002040 01  WKS-ACCION-ERROR            PIC X(08).                               
002050 01  WKS-LLAVE-ERROR             PIC X(20).                               
002060******************************************************************        
002070*    SWITCHES DE FIN DE ARCHIVO                                           
002080******************************************************************        
002090 01  WKS-SWITCHES.                                                        
002100     05  WKS-SW-FIN-WRKPRD       PIC X(01) VALUE 'N'.                     
002110         88  SW-FIN-WRKPRD               VALUE 'S'.                       
002120     05  WKS-SW-FIN-WRKYRS       PIC X(01) VALUE 'N'.                     
002130         88  SW-FIN-WRKYRS               VALUE 'S'.                       
002140     05  WKS-SW-FIN-WRKINT       PIC X(01) VALUE 'N'.                     
002150         88  SW-FIN-WRKINT               VALUE 'S'.                       
002160     05  WKS-SW-FIN-PELEST       PIC X(01) VALUE 'N'.                     
002170         88  SW-FIN-PELEST                VALUE 'S'.                      
002180     05  WKS-SW-FIN-WRKEST       PIC X(01) VALUE 'N'.                     
002190         88  SW-FIN-WRKEST                VALUE 'S'.                      
002200     05  FILLER                  PIC X(04) VALUE SPACES.                  
002210******************************************************************        
002220*    ACUMULADORES DE INTERVALO (BINARIO) - PASO DE CONTROL-BREAK          
002230******************************************************************        
002240 01  WKS-INTERVALO-TRABAJO.                                               
002250     05  WKS-PR-ID-ANTERIOR      PIC 9(05) COMP VALUE ZERO.               
002260     05  WKS-ANIO-ANTERIOR       PIC 9(04) COMP VALUE ZERO.               
002270     05  WKS-PRIMERA-VEZ         PIC X(01) VALUE 'S'.                     
002280     05  WKS-INTERVALO-MINIMO    PIC 9(04) COMP VALUE 9999.               
002290     05  WKS-INTERVALO-MAXIMO    PIC 9(04) COMP VALUE ZERO.               
002300     05  WKS-TOTAL-INTERVALOS    PIC 9(07) COMP VALUE ZERO.               
002310     05  WKS-TOTAL-INVALIDOS     PIC 9(07) COMP VALUE ZERO.               
002320     05  FILLER                  PIC X(04) VALUE SPACES.                  
002330******************************************************************        
002340*    CLAVE COMPUESTA PRODUCTOR/ANIO - VISTA ALTERNA PARA                  
002350*    COMPARACION RAPIDA DE CONTROL-BREAK (REDEFINES)                      
002360******************************************************************        
002370 01  WKS-CLAVE-PRODUCTOR-ANIO.                                            
002380     05  WKS-CLAVE-PR-ID         PIC 9(05).                               
002390     05  WKS-CLAVE-ANIO          PIC 9(04).                               
002400 01  WKS-CLAVE-COMPARACION REDEFINES WKS-CLAVE-PRODUCTOR-ANIO             
002410                             PIC 9(09).                                   
002420******************************************************************        
002430*    ACUMULADORES DE ANIOS CON MULTIPLES GANADORAS                        
002440******************************************************************        
002450 01  WKS-ANIOS-TRABAJO.                                                   
002460     05  WKS-ANIO-ANTERIOR-2     PIC 9(04) COMP VALUE ZERO.               
002470     05  WKS-CONTEO-ANIO         PIC 9(03) COMP VALUE ZERO.               
002480     05  WKS-PRIMERA-VEZ-ANIO    PIC X(01) VALUE 'S'.                     
002490     05  FILLER                  PIC X(04) VALUE SPACES.                  
002500******************************************************************        
002510*    TABLA EN MEMORIA DE CONTEO DE GANADORAS POR ESTUDIO -                
002520*    SUBINDICE = ST-ID (ASIGNADO SECUENCIAL EN LA CARGA)                  
002530******************************************************************        
002540 01  WKS-TABLA-ESTUDIOS.                                                  
002550     05  WKS-TE-ENTRADA          OCCURS 500 TIMES                         
002560                                  INDEXED BY WKS-TE-IDX.                  
002570         10  WKS-TE-CONTEO       PIC 9(05) COMP.                          
002580 01  WKS-NOMBRE-TRABAJO           PIC X(50).                              
002590 01  WKS-NOMBRE-TRABAJO-R REDEFINES WKS-NOMBRE-TRABAJO.                   
002600     05  WKS-NOMBRE-CARACTER     PIC X(01) OCCURS 50 TIMES.               
002610 01  WKS-LARGO-NOMBRE             PIC 9(02) COMP.                         
002620******************************************************************        
002630*    CONTROL TOTALES DE CARGA (LEIDOS DE CTLCARG)                         
002640******************************************************************        
002650 01  WKS-TOTALES-CARGA.                                                   
002660     05  WKS-TC-REGISTROS        PIC 9(07) COMP.                          
002670     05  WKS-TC-PELICULAS        PIC 9(07) COMP.                          
002680     05  WKS-TC-GANADORAS        PIC 9(07) COMP.                          
002690     05  WKS-TC-ESTUDIOS         PIC 9(05) COMP.                          
002700     05  WKS-TC-PRODUCTORES      PIC 9(05) COMP.                          
002710     05  WKS-TC-ENL-ESTUDIO      PIC 9(07) COMP.                          
002720     05  WKS-TC-ENL-PRODUCTOR    PIC 9(07) COMP.                          
002730     05  FILLER                  PIC X(04) VALUE SPACES.                  
002740******************************************************************        
002750*    MASCARAS DE IMPRESION (SUPRESION DE CEROS)                           
002760******************************************************************        
002770 01  WKS-MASCARA-7               PIC Z,ZZZ,ZZ9.                           
002780 01  WKS-MASCARA-5               PIC ZZ,ZZ9.                              
002790 01  WKS-MASCARA-4               PIC ZZZ9.                                
002800 01  WKS-MASCARA-3               PIC ZZ9.                                 
002810******************************************************************        
002820*    LINEAS DE REPORTE                                                    
002830******************************************************************        
002840 01  WKS-LINEA-ENCABEZADO        PIC X(132).                              
002850 01  WKS-LINEA-DETALLE           PIC X(132).                              
002860 PROCEDURE DIVISION.                                                      
002870******************************************************************        
002880 000-MAIN SECTION.                                                        
002890     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E.          
002900     PERFORM 200-IMPRIME-CONTROL-CARGA                                    
002910         THRU 200-IMPRIME-CONTROL-CARGA-E.                                
002920     PERFORM 300-ARMA-INTERVALOS THRU 300-ARMA-INTERVALOS-E.              
002930     PERFORM 400-SELECCIONA-MIN-MAX THRU 400-SELECCIONA-MIN-MAX-E.        
002940     PERFORM 500-ARMA-ANIOS-MULTIPLES                                     
002950         THRU 500-ARMA-ANIOS-MULTIPLES-E.                                 
002960     PERFORM 600-ARMA-RANKING-ESTUDIOS                                    
002970         THRU 600-ARMA-RANKING-ESTUDIOS-E.                                
002980     PERFORM 700-ESCRIBE-FIN-REPORTE                                      
002990         THRU 700-ESCRIBE-FIN-REPORTE-E.                                  
003000     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
003010     STOP RUN.                                                            
003020 000-MAIN-E.                                                              
003030     EXIT.                                                                
003040******************************************************************        
003050*    100-APERTURA-ARCHIVOS                                                
003060******************************************************************        
003070 100-APERTURA-ARCHIVOS SECTION.                                           
003080     OPEN INPUT  CTLCARG.                                                 
003090     OPEN INPUT  PELMAST.                                                 
003100     OPEN INPUT  ESTMAST.                                                 
003110     OPEN INPUT  PRDMAST.                                                 
003120     OPEN INPUT  PELEST.                                                  
003130     OPEN INPUT  PELPRD.                                                  
003140     OPEN OUTPUT ANALREP.                                                 
003150     IF FS-CTLCARG NOT = '00'                                             
003160         MOVE 'CTLCARG' TO WKS-NOMBRE-ARCHIVO-ERROR                       
003170         MOVE 'OPEN'    TO WKS-ACCION-ERROR                               
003180         PERFORM 950-ERROR-ARCHIVO THRU 950-ERROR-ARCHIVO-E               
003190     END-IF.                                                              
003200 100-APERTURA-ARCHIVOS-E.                                                 
003210     EXIT.                                                                
003220******************************************************************        
003230*    200-IMPRIME-CONTROL-CARGA - SECCION 1 DEL REPORTE                    
003240******************************************************************        
003250 200-IMPRIME-CONTROL-CARGA SECTION.                                       
003260     READ CTLCARG INTO REG-CTLCARG.                                       
003270     MOVE CTL-REGISTROS-LEIDOS      TO WKS-TC-REGISTROS.                  
003280     MOVE CTL-PELICULAS-CARGADAS    TO WKS-TC-PELICULAS.                  
003290     MOVE CTL-GANADORAS-CARGADAS    TO WKS-TC-GANADORAS.                  
003300     MOVE CTL-ESTUDIOS-DISTINTOS    TO WKS-TC-ESTUDIOS.                   
003310     MOVE CTL-PRODUCTORES-DISTINTOS TO WKS-TC-PRODUCTORES.                
003320     MOVE CTL-ENLACES-ESTUDIO       TO WKS-TC-ENL-ESTUDIO.                
003330     MOVE CTL-ENLACES-PRODUCTOR     TO WKS-TC-ENL-PRODUCTOR.              
003340     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
003350     MOVE 'GOLDEN RASPBERRY - LOAD CONTROL TOTALS' TO                     
003360         WKS-LINEA-DETALLE.                                               
003370     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                             
003380         BEFORE ADVANCING C01.                                            
003390     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
003400     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003410     MOVE WKS-TC-REGISTROS TO WKS-MASCARA-7.                              
003420     STRING 'RECORDS READ .......... ' WKS-MASCARA-7                      
003430         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003440     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003450     MOVE WKS-TC-PELICULAS TO WKS-MASCARA-7.                              
003460     STRING 'MOVIES LOADED .......... ' WKS-MASCARA-7                     
003470         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003480     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003490     MOVE WKS-TC-GANADORAS TO WKS-MASCARA-7.                              
003500     STRING 'WINNERS ................ ' WKS-MASCARA-7                     
003510         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003520     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003530     MOVE WKS-TC-ESTUDIOS TO WKS-MASCARA-5.                               
003540     STRING 'DISTINCT STUDIOS ....... ' WKS-MASCARA-5                     
003550         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003560     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003570     MOVE WKS-TC-PRODUCTORES TO WKS-MASCARA-5.                            
003580     STRING 'DISTINCT PRODUCERS ..... ' WKS-MASCARA-5                     
003590         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003600     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003610     MOVE WKS-TC-ENL-ESTUDIO TO WKS-MASCARA-7.                            
003620     STRING 'STUDIO LINKS ........... ' WKS-MASCARA-7                     
003630         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003640     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003650     MOVE WKS-TC-ENL-PRODUCTOR TO WKS-MASCARA-7.                          
003660     STRING 'PRODUCER LINKS ......... ' WKS-MASCARA-7                     
003670         DELIMITED BY SIZE INTO WKS-LINEA-DETALLE.                        
003680     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE.                            
003690 200-IMPRIME-CONTROL-CARGA-E.                                             
003700     EXIT.                                                                
003710******************************************************************        
003720*    300-ARMA-INTERVALOS - ORDENA LOS ENLACES GANADORES POR               
003730*    PRODUCTOR/ANIO Y CALCULA LOS INTERVALOS CONSECUTIVOS.                
003740******************************************************************        
003750 300-ARMA-INTERVALOS SECTION.                                             
003760     SORT WRKPRD-SRT                                                      
003770         ON ASCENDING KEY WPR-PR-ID WPR-ANIO                              
003780         INPUT PROCEDURE IS 310-ARMA-ENTRADA-INTERVALO                    
003790                     THRU 310-ARMA-ENTRADA-INTERVALO-E                    
003800         GIVING WRKPRD-ORD.                                               
003810     OPEN INPUT WRKPRD-ORD.                                               
003820     OPEN OUTPUT WRKINT.                                                  
003830     PERFORM 320-LEE-WRKPRD-ORD THRU 320-LEE-WRKPRD-ORD-E.                
003840     PERFORM 330-CALCULA-INTERVALO THRU 330-CALCULA-INTERVALO-E           
003850         UNTIL SW-FIN-WRKPRD.                                             
003860     CLOSE WRKPRD-ORD.                                                    
003870     CLOSE WRKINT.                                                        
003880 300-ARMA-INTERVALOS-E.                                                   
003890     EXIT.                                                                
003900******************************************************************        
003910*    310-ARMA-ENTRADA-INTERVALO - PROCEDIMIENTO DE ENTRADA DEL            
003920*    SORT: RECORRE PELPRD Y LIBERA SOLO LOS ENLACES DE PELICULA           
003930*    GANADORA.                                                            
003940******************************************************************        
003950 310-ARMA-ENTRADA-INTERVALO SECTION.                                      
003960     MOVE 'N' TO WKS-SW-FIN-PELEST.                                       
003970     PERFORM 311-LEE-PELPRD THRU 311-LEE-PELPRD-E.                        
003980     PERFORM 312-LIBERA-SI-GANADORA THRU 312-LIBERA-SI-GANADORA-E         
003990         UNTIL WKS-SW-FIN-PELEST = 'S'.                                   
004000 310-ARMA-ENTRADA-INTERVALO-E.                                            
004010     EXIT.                                                                
004020 311-LEE-PELPRD SECTION.                                                  
004030     READ PELPRD                                                          
004040         AT END MOVE 'S' TO WKS-SW-FIN-PELEST                             
004050     END-READ.                                                            
004060 311-LEE-PELPRD-E.                                                        
004070     EXIT.                                                                
004080 312-LIBERA-SI-GANADORA SECTION.                                          
004090     MOVE MP-MOVIE-ID TO MV-ID.                                           
004100     READ PELMAST                                                         
004110         INVALID KEY CONTINUE                                             
004120     END-READ.                                                            
004130     IF MV-WINNER-FLAG = 'Y'                                              
004140         MOVE MP-PRODUCER-ID TO WPR-PR-ID                                 
004150         MOVE MV-YEAR         TO WPR-ANIO                                 
004160         RELEASE REG-WRKPRD-SRT                                           
004170     END-IF.                                                              
004180     PERFORM 311-LEE-PELPRD THRU 311-LEE-PELPRD-E.                        
004190 312-LIBERA-SI-GANADORA-E.                                                
004200     EXIT.                                                                
004210******************************************************************        
004220*    320/330 - PASO DE CONTROL-BREAK QUE ARMA UN INTERVALO POR            
004230*    CADA PAR DE GANADORAS CONSECUTIVAS DEL MISMO PRODUCTOR.              
004240******************************************************************        
004250 320-LEE-WRKPRD-ORD SECTION.                                              
004260     READ WRKPRD-ORD                                                      
004270         AT END MOVE 'S' TO WKS-SW-FIN-WRKPRD                             
004280     END-READ.                                                            
004290 320-LEE-WRKPRD-ORD-E.                                                    
004300     EXIT.                                                                
004310 330-CALCULA-INTERVALO SECTION.                                           
004320     IF WKS-PRIMERA-VEZ = 'S'                                             
004330         OR WPO-PR-ID NOT = WKS-PR-ID-ANTERIOR                            
004340         MOVE 'N' TO WKS-PRIMERA-VEZ                                      
004350     ELSE                                                                 
004360         MOVE WKS-PR-ID-ANTERIOR TO PR-ID                                 
004370         READ PRDMAST                                                     
004380             INVALID KEY MOVE SPACES TO PR-NAME                           
004390         END-READ                                                         
004400         MOVE PR-NAME            TO PI-PRODUCER-NAME                      
004410         MOVE WKS-ANIO-ANTERIOR  TO PI-PREVIOUS-WIN                       
004420         MOVE WPO-ANIO           TO PI-FOLLOWING-WIN                      
004430         COMPUTE PI-INTERVAL = WPO-ANIO - WKS-ANIO-ANTERIOR               
004440         PERFORM 340-VALIDA-INTERVALO THRU 340-VALIDA-INTERVALO-E         
004450     END-IF.                                                              
004460*    WKS-CLAVE-COMPARACION LLEVA LA LLAVE COMPUESTA PRODUCTOR/            
004470*    ANIO DEL ENLACE QUE SE ACABA DE PROCESAR PARA LA BITACORA            
004480*    DE AUDITORIA DEL PASO DE CONTROL-BREAK.                              
004490     MOVE WPO-PR-ID TO WKS-CLAVE-PR-ID.                                   
004500     MOVE WPO-ANIO  TO WKS-CLAVE-ANIO.                                    
004510     IF UPSI-0-ACTIVADO                                                   
004520         DISPLAY 'ANALPREM - LLAVE PROCESADA '                            
004530             WKS-CLAVE-COMPARACION                                        
004540     END-IF.                                                              
004550     MOVE WPO-PR-ID TO WKS-PR-ID-ANTERIOR.                                
004560     MOVE WPO-ANIO  TO WKS-ANIO-ANTERIOR.                                 
004570     PERFORM 320-LEE-WRKPRD-ORD THRU 320-LEE-WRKPRD-ORD-E.                
004580 330-CALCULA-INTERVALO-E.                                                 
004590     EXIT.                                                                
004600******************************************************************        
004610*    340-VALIDA-INTERVALO - INVARIANTES ESTRUCTURALES DEL                 
004620*    INTERVALO (REGLA DE NEGOCIO).  UN REGISTRO QUE FALLE NO SE           
004630*    GRABA Y SE CUENTA COMO INVALIDO.                                     
004640******************************************************************        
004650 340-VALIDA-INTERVALO SECTION.                                            
004660     IF PI-INTERVAL > ZERO                                                
004670        AND PI-PREVIOUS-WIN > ZERO                                        
004680        AND PI-FOLLOWING-WIN > ZERO                                       
004690        AND PI-PREVIOUS-WIN NOT > PI-FOLLOWING-WIN                        
004700        AND PI-INTERVAL = PI-FOLLOWING-WIN - PI-PREVIOUS-WIN              
004710         WRITE REG-WRKINT                                                 
004720         ADD 1 TO WKS-TOTAL-INTERVALOS                                    
004730         IF PI-INTERVAL < WKS-INTERVALO-MINIMO                            
004740             MOVE PI-INTERVAL TO WKS-INTERVALO-MINIMO                     
004750         END-IF                                                           
004760         IF PI-INTERVAL > WKS-INTERVALO-MAXIMO                            
004770             MOVE PI-INTERVAL TO WKS-INTERVALO-MAXIMO                     
004780         END-IF                                                           
004790     ELSE                                                                 
004800         ADD 1 TO WKS-TOTAL-INVALIDOS                                     
004810         DISPLAY 'ANALPREM - INVALID INTERVAL - PRODUCER '                
004820             PI-PRODUCER-NAME                                             
004830     END-IF.                                                              
004840 340-VALIDA-INTERVALO-E.                                                  
004850     EXIT.                                                                
004860******************************************************************        
004870*    400-SELECCIONA-MIN-MAX - RELEE WRKINT E IMPRIME LA SECCION           
004880*    DE PRODUCTORES CON EL INTERVALO MINIMO Y CON EL MAXIMO.              
004890******************************************************************        
004900 400-SELECCIONA-MIN-MAX SECTION.                                          
004910     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
004920     MOVE 'PRODUCER INTERVALS - MINIMUM' TO WKS-LINEA-DETALLE.            
004930     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                             
004940         BEFORE ADVANCING C01.                                            
004950     IF WKS-TOTAL-INTERVALOS = ZERO                                       
004960         MOVE SPACES TO WKS-LINEA-DETALLE                                 
004970         MOVE '(NO INTERVALS)' TO WKS-LINEA-DETALLE                       
004980         WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                         
004990     ELSE                                                                 
005000         OPEN INPUT WRKINT                                                
005010         PERFORM 410-LEE-WRKINT THRU 410-LEE-WRKINT-E                     
005020         PERFORM 420-IMPRIME-SI-COINCIDE                                  
005030             THRU 420-IMPRIME-SI-COINCIDE-E                               
005040             WITH TEST AFTER UNTIL SW-FIN-WRKINT = 'S'                    
005050         CLOSE WRKINT                                                     
005060     END-IF.                                                              
005070     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
005080     MOVE 'PRODUCER INTERVALS - MAXIMUM' TO WKS-LINEA-DETALLE.            
005090     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                             
005100         BEFORE ADVANCING C01.                                            
005110     IF WKS-TOTAL-INTERVALOS = ZERO                                       
005120         MOVE SPACES TO WKS-LINEA-DETALLE                                 
005130         MOVE '(NO INTERVALS)' TO WKS-LINEA-DETALLE                       
005140         WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                         
005150     ELSE                                                                 
005160         MOVE 'N' TO WKS-SW-FIN-WRKINT                                    
005170         OPEN INPUT WRKINT                                                
005180         PERFORM 410-LEE-WRKINT THRU 410-LEE-WRKINT-E                     
005190         PERFORM 430-IMPRIME-SI-COINCIDE-MAX                              
005200             THRU 430-IMPRIME-SI-COINCIDE-MAX-E                           
005210             WITH TEST AFTER UNTIL SW-FIN-WRKINT = 'S'                    
005220         CLOSE WRKINT                                                     
005230     END-IF.                                                              
005240 400-SELECCIONA-MIN-MAX-E.                                                
005250     EXIT.                                                                
005260 410-LEE-WRKINT SECTION.                                                  
005270     READ WRKINT                                                          
005280         AT END MOVE 'S' TO WKS-SW-FIN-WRKINT                             
005290     END-READ.                                                            
005300 410-LEE-WRKINT-E.                                                        
005310     EXIT.                                                                
005320 420-IMPRIME-SI-COINCIDE SECTION.                                         
005330     IF PI-INTERVAL = WKS-INTERVALO-MINIMO                                
005340         MOVE SPACES TO WKS-LINEA-DETALLE                                 
005350         MOVE PI-PREVIOUS-WIN  TO WKS-MASCARA-4                           
005360         MOVE PI-FOLLOWING-WIN TO WKS-MASCARA-4                           
005370         STRING PI-PRODUCER-NAME DELIMITED BY SIZE                        
005380             ' INTERVAL ' DELIMITED BY SIZE                               
005390             PI-INTERVAL  DELIMITED BY SIZE                               
005400             ' (' DELIMITED BY SIZE                                       
005410             PI-PREVIOUS-WIN DELIMITED BY SIZE                            
005420             ' TO ' DELIMITED BY SIZE                                     
005430             PI-FOLLOWING-WIN DELIMITED BY SIZE                           
005440             ')' DELIMITED BY SIZE                                        
005450             INTO WKS-LINEA-DETALLE                                       
005460         WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                         
005470     END-IF.                                                              
005480     IF NOT SW-FIN-WRKINT                                                 
005490         PERFORM 410-LEE-WRKINT THRU 410-LEE-WRKINT-E                     
005500     END-IF.                                                              
005510 420-IMPRIME-SI-COINCIDE-E.                                               
005520     EXIT.                                                                
005530 430-IMPRIME-SI-COINCIDE-MAX SECTION.                                     
005540     IF PI-INTERVAL = WKS-INTERVALO-MAXIMO                                
005550         MOVE SPACES TO WKS-LINEA-DETALLE                                 
005560         STRING PI-PRODUCER-NAME DELIMITED BY SIZE                        
005570             ' INTERVAL ' DELIMITED BY SIZE                               
005580             PI-INTERVAL  DELIMITED BY SIZE                               
005590             ' (' DELIMITED BY SIZE                                       
005600             PI-PREVIOUS-WIN DELIMITED BY SIZE                            
005610             ' TO ' DELIMITED BY SIZE                                     
005620             PI-FOLLOWING-WIN DELIMITED BY SIZE                           
005630             ')' DELIMITED BY SIZE                                        
005640             INTO WKS-LINEA-DETALLE                                       
005650         WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                         
005660     END-IF.                                                              
005670     IF NOT SW-FIN-WRKINT                                                 
005680         PERFORM 410-LEE-WRKINT THRU 410-LEE-WRKINT-E                     
005690     END-IF.                                                              
005700 430-IMPRIME-SI-COINCIDE-MAX-E.                                           
005710     EXIT.                                                                
005720******************************************************************        
005730*    500-ARMA-ANIOS-MULTIPLES - ANIOS CON MAS DE UNA GANADORA.            
005740******************************************************************        
005750 500-ARMA-ANIOS-MULTIPLES SECTION.                                        
005760     SORT WRKYRS-SRT                                                      
005770         ON ASCENDING KEY WYR-ANIO                                        
005780         INPUT PROCEDURE IS 510-ARMA-ENTRADA-ANIOS                        
005790                     THRU 510-ARMA-ENTRADA-ANIOS-E                        
005800         GIVING WRKYRS-ORD.                                               
005810     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
005820     MOVE 'YEARS WITH MORE THAN ONE WINNER' TO WKS-LINEA-DETALLE.         
005830     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                             
005840         BEFORE ADVANCING C01.                                            
005850     OPEN INPUT WRKYRS-ORD.                                               
005860     MOVE 'N' TO WKS-SW-FIN-WRKYRS.                                       
005870     PERFORM 520-LEE-WRKYRS THRU 520-LEE-WRKYRS-E.                        
005880     PERFORM 530-CUENTA-ANIO THRU 530-CUENTA-ANIO-E                       
005890         UNTIL SW-FIN-WRKYRS.                                             
005900     PERFORM 540-CIERRA-ANIO THRU 540-CIERRA-ANIO-E.                      
005910     CLOSE WRKYRS-ORD.                                                    
005920 500-ARMA-ANIOS-MULTIPLES-E.                                              
005930     EXIT.                                                                
005940 510-ARMA-ENTRADA-ANIOS SECTION.                                          
005950     MOVE 'N' TO WKS-SW-FIN-PELEST.                                       
005960     MOVE ZERO TO MV-ID.                                                  
005970     START PELMAST KEY IS NOT LESS THAN MV-ID                             
005980         INVALID KEY MOVE 'S' TO WKS-SW-FIN-PELEST                        
005990     END-START.                                                           
006000     PERFORM 511-LEE-PELMAST THRU 511-LEE-PELMAST-E.                      
006010     PERFORM 512-LIBERA-SI-GANADORA THRU 512-LIBERA-SI-GANADORA-E         
006020         UNTIL WKS-SW-FIN-PELEST = 'S'.                                   
006030 510-ARMA-ENTRADA-ANIOS-E.                                                
006040     EXIT.                                                                
006050 511-LEE-PELMAST SECTION.                                                 
006060     READ PELMAST NEXT RECORD                                             
006070         AT END MOVE 'S' TO WKS-SW-FIN-PELEST                             
006080     END-READ.                                                            
006090 511-LEE-PELMAST-E.                                                       
006100     EXIT.                                                                
006110 512-LIBERA-SI-GANADORA SECTION.                                          
006120     IF MV-WINNER-FLAG = 'Y'                                              
006130         MOVE MV-YEAR TO WYR-ANIO                                         
006140         RELEASE REG-WRKYRS-SRT                                           
006150     END-IF.                                                              
006160     PERFORM 511-LEE-PELMAST THRU 511-LEE-PELMAST-E.                      
006170 512-LIBERA-SI-GANADORA-E.                                                
006180     EXIT.                                                                
006190 520-LEE-WRKYRS SECTION.                                                  
006200     READ WRKYRS-ORD                                                      
006210         AT END MOVE 'S' TO WKS-SW-FIN-WRKYRS                             
006220     END-READ.                                                            
006230 520-LEE-WRKYRS-E.                                                        
006240     EXIT.                                                                
006250 530-CUENTA-ANIO SECTION.                                                 
006260     IF WKS-PRIMERA-VEZ-ANIO = 'S'                                        
006270         MOVE 'N' TO WKS-PRIMERA-VEZ-ANIO                                 
006280         MOVE WYO-ANIO TO WKS-ANIO-ANTERIOR-2                             
006290         MOVE 1 TO WKS-CONTEO-ANIO                                        
006300     ELSE                                                                 
006310         IF WYO-ANIO = WKS-ANIO-ANTERIOR-2                                
006320             ADD 1 TO WKS-CONTEO-ANIO                                     
006330         ELSE                                                             
006340             PERFORM 540-CIERRA-ANIO THRU 540-CIERRA-ANIO-E               
006350             MOVE WYO-ANIO TO WKS-ANIO-ANTERIOR-2                         
006360             MOVE 1 TO WKS-CONTEO-ANIO                                    
006370         END-IF                                                           
006380     END-IF.                                                              
006390     PERFORM 520-LEE-WRKYRS THRU 520-LEE-WRKYRS-E.                        
006400 530-CUENTA-ANIO-E.                                                       
006410     EXIT.                                                                
006420******************************************************************        
006430*    540-CIERRA-ANIO - IMPRIME EL ANIO ACUMULADO SI TUVO MAS DE           
006440*    UNA GANADORA (REGLA DE NEGOCIO).                                     
006450******************************************************************        
006460 540-CIERRA-ANIO SECTION.                                                 
006470     IF WKS-CONTEO-ANIO > 1                                               
006480         MOVE SPACES TO WKS-LINEA-DETALLE                                 
006490         MOVE WKS-CONTEO-ANIO TO WKS-MASCARA-3                            
006500         STRING WKS-ANIO-ANTERIOR-2 DELIMITED BY SIZE                     
006510             '  WINNERS ' DELIMITED BY SIZE                               
006520             WKS-MASCARA-3 DELIMITED BY SIZE                              
006530             INTO WKS-LINEA-DETALLE                                       
006540         WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                         
006550     END-IF.                                                              
006560 540-CIERRA-ANIO-E.                                                       
006570     EXIT.                                                                
006580******************************************************************        
006590*    600-ARMA-RANKING-ESTUDIOS - TABLA EN MEMORIA DE GANADORAS            
006600*    POR ESTUDIO, ORDENADA DESCENDENTE POR CONTEO.                        
006610******************************************************************        
006620 600-ARMA-RANKING-ESTUDIOS SECTION.                                       
006630     PERFORM 610-INICIALIZA-TABLA THRU 610-INICIALIZA-TABLA-E             
006640         VARYING WKS-TE-IDX FROM 1 BY 1                                   
006650         UNTIL WKS-TE-IDX > 500.                                          
006660     MOVE 'N' TO WKS-SW-FIN-PELEST.                                       
006670     PERFORM 620-LEE-PELEST THRU 620-LEE-PELEST-E.                        
006680     PERFORM 630-CUENTA-ESTUDIO THRU 630-CUENTA-ESTUDIO-E                 
006690         UNTIL WKS-SW-FIN-PELEST = 'S'.                                   
006700     SORT WRKEST-SRT                                                      
006710         ON DESCENDING KEY WES-CONTEO                                     
006720         INPUT PROCEDURE IS 640-ARMA-ENTRADA-RANKING                      
006730                     THRU 640-ARMA-ENTRADA-RANKING-E                      
006740         GIVING WRKEST-ORD.                                               
006750     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
006760     MOVE 'STUDIOS BY WINS' TO WKS-LINEA-DETALLE.                         
006770     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                             
006780         BEFORE ADVANCING C01.                                            
006790     OPEN INPUT WRKEST-ORD.                                               
006800     PERFORM 650-IMPRIME-ESTUDIO THRU 650-IMPRIME-ESTUDIO-E               
006810         UNTIL SW-FIN-WRKEST.                                             
006820 600-ARMA-RANKING-ESTUDIOS-E.                                             
006830     EXIT.                                                                
006840 610-INICIALIZA-TABLA SECTION.                                            
006850     MOVE ZERO TO WKS-TE-CONTEO(WKS-TE-IDX).                              
006860 610-INICIALIZA-TABLA-E.                                                  
006870     EXIT.                                                                
006880 620-LEE-PELEST SECTION.                                                  
006890     READ PELEST                                                          
006900         AT END MOVE 'S' TO WKS-SW-FIN-PELEST                             
006910     END-READ.                                                            
006920 620-LEE-PELEST-E.                                                        
006930     EXIT.                                                                
006940 630-CUENTA-ESTUDIO SECTION.                                              
006950     MOVE MS-MOVIE-ID TO MV-ID.                                           
006960     READ PELMAST                                                         
006970         INVALID KEY CONTINUE                                             
006980     END-READ.                                                            
006990     IF MV-WINNER-FLAG = 'Y'                                              
007000         SET WKS-TE-IDX TO MS-STUDIO-ID                                   
007010         ADD 1 TO WKS-TE-CONTEO(WKS-TE-IDX)                               
007020     END-IF.                                                              
007030     PERFORM 620-LEE-PELEST THRU 620-LEE-PELEST-E.                        
007040 630-CUENTA-ESTUDIO-E.                                                    
007050     EXIT.                                                                
007060 640-ARMA-ENTRADA-RANKING SECTION.                                        
007070     PERFORM 641-LIBERA-ESTUDIO THRU 641-LIBERA-ESTUDIO-E                 
007080         VARYING WKS-TE-IDX FROM 1 BY 1                                   
007090         UNTIL WKS-TE-IDX > 500.                                          
007100 640-ARMA-ENTRADA-RANKING-E.                                              
007110     EXIT.                                                                
007120 641-LIBERA-ESTUDIO SECTION.                                              
007130     IF WKS-TE-CONTEO(WKS-TE-IDX) > ZERO                                  
007140         MOVE WKS-TE-CONTEO(WKS-TE-IDX) TO WES-CONTEO                     
007150         SET WES-ST-ID TO WKS-TE-IDX                                      
007160         RELEASE REG-WRKEST-SRT                                           
007170     END-IF.                                                              
007180 641-LIBERA-ESTUDIO-E.                                                    
007190     EXIT.                                                                
007200 650-IMPRIME-ESTUDIO SECTION.                                             
007210     READ WRKEST-ORD                                                      
007220         AT END MOVE 'S' TO WKS-SW-FIN-WRKEST                             
007230     END-READ.                                                            
007240     IF NOT SW-FIN-WRKEST                                                 
007250         MOVE WEO-ST-ID TO ST-ID                                          
007260         READ ESTMAST KEY IS ST-ID                                        
007270             INVALID KEY MOVE SPACES TO ST-NAME                           
007280         END-READ                                                         
007290         MOVE ST-NAME TO WKS-NOMBRE-TRABAJO                               
007300         PERFORM 655-CALCULA-LARGO-NOMBRE                                 
007310             THRU 655-CALCULA-LARGO-NOMBRE-E                              
007320         MOVE SPACES TO WKS-LINEA-DETALLE                                 
007330         MOVE WEO-CONTEO TO WKS-MASCARA-5                                 
007340         STRING ST-NAME DELIMITED BY SIZE                                 
007350             '  WINS ' DELIMITED BY SIZE                                  
007360             WKS-MASCARA-5 DELIMITED BY SIZE                              
007370             INTO WKS-LINEA-DETALLE                                       
007380         WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                         
007390     END-IF.                                                              
007400 650-IMPRIME-ESTUDIO-E.                                                   
007410     EXIT.                                                                
007420******************************************************************        
007430*    655-CALCULA-LARGO-NOMBRE - RECORRE LA VISTA DE CARACTERES            
007440*    DEL NOMBRE DEL ESTUDIO (REDEFINES) PARA LA BITACORA DE               
007450*    AUDITORIA CUANDO EL SWITCH UPSI-0 ESTA ACTIVO.                       
007460******************************************************************        
007470 655-CALCULA-LARGO-NOMBRE SECTION.                                        
007480     MOVE 50 TO WKS-LARGO-NOMBRE.                                         
007490     PERFORM 656-RETROCEDE-POSICION THRU 656-RETROCEDE-POSICION-E         
007500         VARYING WKS-LARGO-NOMBRE FROM 50 BY -1                           
007510         UNTIL WKS-LARGO-NOMBRE = 0                                       
007520         OR WKS-NOMBRE-CARACTER(WKS-LARGO-NOMBRE) NOT = SPACE.            
007530     IF UPSI-0-ACTIVADO                                                   
007540         DISPLAY 'ANALPREM - ESTUDIO ' ST-NAME                            
007550             ' LARGO ' WKS-LARGO-NOMBRE                                   
007560     END-IF.                                                              
007570 655-CALCULA-LARGO-NOMBRE-E.                                              
007580     EXIT.                                                                
007590 656-RETROCEDE-POSICION SECTION.                                          
007600     CONTINUE.                                                            
007610 656-RETROCEDE-POSICION-E.                                                
007620     EXIT.                                                                
007630******************************************************************        
007640*    700-ESCRIBE-FIN-REPORTE - SECCION 5.                                 
007650******************************************************************        
007660 700-ESCRIBE-FIN-REPORTE SECTION.                                         
007670     CLOSE WRKEST-ORD.                                                    
007680     MOVE SPACES TO WKS-LINEA-DETALLE.                                    
007690     MOVE 'END OF REPORT' TO WKS-LINEA-DETALLE.                           
007700     WRITE REG-ANALREP FROM WKS-LINEA-DETALLE                             
007710         BEFORE ADVANCING C01.                                            
007720 700-ESCRIBE-FIN-REPORTE-E.                                               
007730     EXIT.                                                                
007740******************************************************************        
007750*    900-CIERRA-ARCHIVOS                                                  
007760******************************************************************        
007770 900-CIERRA-ARCHIVOS SECTION.                                             
007780     CLOSE CTLCARG PELMAST ESTMAST PRDMAST PELEST PELPRD ANALREP.         
007790 900-CIERRA-ARCHIVOS-E.                                                   
007800     EXIT.                                                                
007810******************************************************************        
007820*    950-ERROR-ARCHIVO                                                    
007830******************************************************************        
007840 950-ERROR-ARCHIVO SECTION.                                               
007850     CALL 'DEBD1R00' USING WKS-NOMBRE-PROGRAMA                            
007860                           WKS-NOMBRE-ARCHIVO-ERROR                       
007870                           WKS-ACCION-ERROR                               
007880                           WKS-LLAVE-ERROR                                
007890                           WKS-ESTADOS-ARCHIVOS                           
007900                           WKS-FSE-TRABAJO.                               
007910     MOVE 91 TO RETURN-CODE.                                              
007920     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E.              
007930     STOP RUN.                                                            
007940 950-ERROR-ARCHIVO-E.                                                     
007950     EXIT.                                                                
